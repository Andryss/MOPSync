000100      * **++ X61MIO - AREA DI LAVORO PACCHETTO + BUFFER ALLARMI
000200      * Copia di lavoro del pacchetto telemetria in elaborazione e
000300      * lista degli allarmi che X61P001 accoda mano a mano che le
000400      * regole risultano soddisfatte; X61B001 scarica la lista su
000500      * ALRTFILE a fine dispacciamento del pacchetto. Erede di X60MIO
000600      * (stessa tecnica OCCURS DEPENDING ON per la lista in uscita).
000610      * MIO-AL-MAX e' dimensionata al caso limite: un pacchetto i cui
000620      * slot metrica intercettano, in tutto, l'intera tabella regole
000630      * (RT-MAX di X61MRT) soddisfatta, quindi non puo' mai saturare
000640      * prima che l'ultima regola valutata sia stata accodata.
000700      * MIO-PACCHETTO ricalca campo per campo il layout X61MDD (non se
000800      * ne puo' fare COPY diretta: finirebbe annidata sotto un gruppo
000900      * e scollegata dal resto dell'area) - variarla solo in coppia
001000      * con X61MDD.
001100      *
001200       01 X61-MIO.
001300         03 MIO-PACCHETTO.
001400           05 DD-ID                      PIC X(12).
001500           05 DD-DEVICE-ID                PIC X(12).
001600           05 DD-SEQ                     PIC 9(9).
001700           05 DD-SEQ-X REDEFINES DD-SEQ  PIC X(9).
001800           05 DD-TIMESTAMP                PIC X(19).
001900             07 DD-TS-YYYY               PIC X(4).
002000             07 FILLER                   PIC X(1).
002100             07 DD-TS-MM                 PIC X(2).
002200             07 FILLER                   PIC X(1).
002300             07 DD-TS-DD                 PIC X(2).
002400             07 FILLER                   PIC X(1).
002500             07 DD-TS-HH                 PIC X(2).
002600             07 FILLER                   PIC X(1).
002700             07 DD-TS-MI                 PIC X(2).
002800             07 FILLER                   PIC X(1).
002900             07 DD-TS-SS                 PIC X(2).
003000           05 DD-METRIC-COUNT            PIC 9(2).
003100           05 DD-METRIC-TB.
003200             07 DD-METRIC OCCURS 4 TIMES
003300                           INDEXED BY DD-MET-IDX.
003400               10 DD-MET-NAME            PIC X(10).
003500               10 DD-MET-TYPE            PIC X(1).
003600                 88 DD-MET-TYPE-NUMERIC         VALUE 'N'.
003700                 88 DD-MET-TYPE-STRING          VALUE 'S'.
003800               10 DD-MET-NUM             SIGN LEADING SEPARATE
003900                                          PIC S9(7)V9(4).
004000               10 DD-MET-STR             PIC X(10).
004200         03 MIO-ALLARMI.
004300           05 MIO-AL-TOT               PIC 9(9) COMP VALUE ZERO.
004400           05 MIO-AL-MAX               PIC 9(9) COMP VALUE 5000.
004500           05 FILLER                   PIC X(04) VALUE SPACE.
004600           05 MIO-AL-TB.
004700             10 MIO-AL-EL OCCURS 0 TO 5000 TIMES
004800                           DEPENDING ON MIO-AL-TOT
004900                           INDEXED BY MIO-AL-IDX.
005000               15 MIO-AL-RULE-ID       PIC X(12).
005100               15 MIO-AL-DEVICE-DATA-ID
005200                                        PIC X(12).
005300               15 MIO-AL-TIMESTAMP     PIC X(19).
005400               15 FILLER               PIC X(02) VALUE SPACE.
