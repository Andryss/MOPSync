000100 CBL OPT(2)
000200  IDENTIFICATION DIVISION.
000300  PROGRAM-ID. X61E001 RECURSIVE.
000400  AUTHOR.     RUSSO.
000500  INSTALLATION. CED - DIREZIONE SISTEMI INFORMATIVI.
000600  DATE-WRITTEN. 12/03/1989.
000700  DATE-COMPILED.
000800  SECURITY.     USO INTERNO - VIETATA LA DIVULGAZIONE ESTERNA.
000900 *----------------------------------------------------------------
001000 * X61E001
001100 * **++ routine ricorsiva per la valutazione di una regola di
001200 * allarme MOPSYNC: confronti semplici GT/LT/GTE/LTE/EQ
001300 * con trattamento misto numerico/stringa, e condizione REPEAT che
001400 * richiama se stessa scendendo nello storico pacchetti del
001500 * dispositivo (X61MHS) finche' non sono state verificate le N
001600 * occorrenze consecutive piu' recenti richieste dalla regola.
001700 *----------------------------------------------------------------
001800 *  STORIA DELLE MODIFICHE
001900 *  DATA       AUTORE   RICH.     DESCRIZIONE
002000 *  ---------- -------- --------- --------------------------------
002100 *  12/03/1989 RUSSO    SVIL-0002 PRIMA STESURA - SOLI CONFRONTI
002200 *                                SEMPLICI GT/LT/GTE/LTE/EQ
002300 *  30/08/1990 RUSSO    SVIL-0051 AGGIUNTA LA CONDIZIONE REPEAT
002400 *                                CON CHIAMATA RICORSIVA SULLO
002500 *                                STORICO PACCHETTI
002600 *  22/06/1991 ALAIMO   MAN -0103 ALLINEATO IL FORMATO DELL'AREA
002700 *                                MR AL NUOVO STANDARD DI CED
002800 *  17/02/1992 CONTI    MAN -0121 CORRETTA LA TOLLERANZA SUL
002900 *                                CONFRONTO EQ (EPSILON 0,0001)
003000 *                                CHE VENIVA APPLICATA ANCHE AI
003100 *                                CONFRONTI GT/LT
003200 *  04/10/1993 CONTI    SVIL-0144 AGGIUNTA L'INTERPRETAZIONE DEL
003300 *                                VALORE STRINGA COME NUMERICO
003400 *                                QUANDO LA REGOLA E LA METRICA
003500 *                                NON CONCORDANO SUL TIPO
003600 *  19/09/1994 FERRARI  MAN -0167 LA REGOLA REPEAT CON TIMES A
003700 *                                ZERO O NEGATIVO NON E' PIU'
003800 *                                CONSIDERATA SODDISFATTA
003900 *  27/01/1996 CONTI    MAN -0189 RIVISTI I MESSAGGI DI ERRORE PER
004000 *                                UNIFORMARLI AGLI ALTRI MODULI X61
004100 *  08/07/1998 BIANCHI  MAN -0234 VERIFICA ANNO 2000: NESSUN CAMPO
004200 *                                DATA TRATTATO IN QUESTO MODULO -
004300 *                                SOLO CHIUSURA SCHEDA
004400 *  11/05/2001 RUSSO    MAN -0261 PICCOLA REVISIONE COMMENTI E
004500 *                                RIORDINO PARAGRAFI DI CONFRONTO
004600 *----------------------------------------------------------------
004700  ENVIRONMENT DIVISION.
004800 *
004900  CONFIGURATION SECTION.
005000  SOURCE-COMPUTER.    IBM-370.
005100  OBJECT-COMPUTER.    IBM-370.
005200  SPECIAL-NAMES.
005300      CLASS CIFRA-VALIDA IS '0' THRU '9'.
005400 *
005500  INPUT-OUTPUT SECTION.
005600  FILE-CONTROL.
005700 **
005800  DATA DIVISION.
005900 *
006000  FILE SECTION.
006100 *
006200  WORKING-STORAGE SECTION.
006300  01 WK-LETTERALI.
006400    03 PGM-NAME                PIC X(8)  VALUE 'X61E001'.
006500    03 WK-SI                   PIC X(1)  VALUE 'Y'.
006600    03 WK-NO                   PIC X(1)  VALUE 'N'.
006700    03 FILLER                  PIC X(06) VALUE SPACE.
006800
006900  LOCAL-STORAGE SECTION.
007000  01 LS-UTILITA.
007100    03 LS-DIFFERENZA            SIGN LEADING SEPARATE
007200                                PIC S9(7)V9(4) VALUE ZERO.
007300    03 LS-DIFFERENZA-X REDEFINES LS-DIFFERENZA
007400                                PIC X(12).
007500    03 LS-EPSILON               PIC S9(1)V9(4) VALUE 0.0001.
007600    03 LS-VALORE-STRINGA-NUM    SIGN LEADING SEPARATE
007700                                PIC S9(7)V9(4) VALUE ZERO.
007800    03 LS-ESITO-CONVERSIONE     PIC X(1) VALUE 'N'.
007900      88 LS-SI-E-NUMERICA             VALUE 'Y'.
008000      88 LS-NO-NON-E-NUMERICA         VALUE 'N'.
008100    03 LS-CONV-TESTO            PIC X(10) VALUE SPACE.
008200    03 LS-CONV-SEGNO            PIC X(1)  VALUE '+'.
008300    03 LS-CONV-DOPO-VIRGOLA     PIC 9(1) COMP VALUE ZERO.
008400    03 LS-CONV-VIRGOLA-VISTA   PIC X(1) VALUE 'N'.
008500      88 LS-VIRGOLA-GIA-VISTA         VALUE 'Y'.
008600    03 LS-IDX-CARATTERE         PIC 9(2) COMP VALUE ZERO.
008700    03 LS-CONV-CIFRA            PIC 9(1) VALUE ZERO.
008800    03 LS-CONV-VALORE-INTERO    PIC 9(11) COMP VALUE ZERO.
008900    03 FILLER                  PIC X(04) VALUE SPACE.
009000
009100  01 LS-CONFRONTO.
009200    03 LS-CMP-MET-TYPE          PIC X(1) VALUE SPACE.
009300    03 LS-CMP-MET-NUM           SIGN LEADING SEPARATE
009400                                PIC S9(7)V9(4) VALUE ZERO.
009500    03 LS-CMP-MET-NUM-X REDEFINES LS-CMP-MET-NUM
009600                                PIC X(12).
009700    03 LS-CMP-MET-STR           PIC X(10) VALUE SPACE.
009800    03 LS-CMP-VAL-TYPE          PIC X(1) VALUE SPACE.
009900    03 LS-CMP-VAL-NUM           SIGN LEADING SEPARATE
010000                                PIC S9(7)V9(4) VALUE ZERO.
010100    03 LS-CMP-VAL-STR           PIC X(10) VALUE SPACE.
010200    03 LS-CMP-ESITO             PIC X(1) VALUE 'N'.
010300      88 LS-CMP-VERO                  VALUE 'Y'.
010400      88 LS-CMP-FALSO                 VALUE 'N'.
010500    03 FILLER                  PIC X(05) VALUE SPACE.
010600
010700  01 LS-RICERCA-STORICO.
010800    03 LS-TROVATA               PIC X(1) VALUE 'N'.
010900      88 LS-METRICA-TROVATA           VALUE 'Y'.
011000      88 LS-METRICA-NON-TROVATA       VALUE 'N'.
011100    03 LS-HIST-MET-IDX-X REDEFINES LS-TROVATA
011200                                PIC X(1).
011300    03 FILLER                  PIC X(06) VALUE SPACE.
011400
011500  COPY X61EVLI REPLACING ==:X:== BY ==N==.
011600  COPY X61EVLO REPLACING ==:X:== BY ==N==.
011700
011800 **
011900  LINKAGE SECTION.
012000  COPY X61EVLI REPLACING ==:X:== BY ==C==.
012100  COPY X61EVLO REPLACING ==:X:== BY ==C==.
012200  COPY X61MHS.
012300  COPY X61MCR.
012400
012500 **
012600  PROCEDURE DIVISION USING EVL-C-IN
012700                           EVL-C-OUT
012800                           X61-PACKAGE-HISTORY
012900                           MR.
013000 *
013100  BEGIN.
013200
013300      MOVE ZERO                        TO MR-RESULT
013400      MOVE WK-NO                       TO EVL-C-SATISFIED
013500
013600      EVALUATE TRUE
013700         WHEN EVL-C-MODO-REGOLA
013800            PERFORM 1000-VALUTA-REGOLA-I THRU 1000-EXIT-I
013900         WHEN EVL-C-MODO-PASSO
014000            PERFORM 4000-PASSO-RICORSIVO-I THRU 4000-EXIT-I
014100         WHEN OTHER
014200            CONTINUE
014300      END-EVALUATE.
014400
014500      GOBACK.
014600
014700 *
014800 * --- DISPACCIO AL LIVELLO REGOLA (PRIMA CHIAMATA DA X61P001) ---
014900  1000-VALUTA-REGOLA-I.
015000
015100      EVALUATE EVL-C-RU-TYPE
015200         WHEN 'GT'
015300         WHEN 'LT'
015400         WHEN 'GTE'
015500         WHEN 'LTE'
015600         WHEN 'EQ'
015700            IF EVL-C-MET-E-PRESENTE
015800               MOVE EVL-C-MET-TYPE      TO LS-CMP-MET-TYPE
015900               MOVE EVL-C-MET-NUM       TO LS-CMP-MET-NUM
016000               MOVE EVL-C-MET-STR       TO LS-CMP-MET-STR
016100               MOVE EVL-C-RU-VAL-TYPE   TO LS-CMP-VAL-TYPE
016200               MOVE EVL-C-RU-VAL-NUM    TO LS-CMP-VAL-NUM
016300               MOVE EVL-C-RU-VAL-STR    TO LS-CMP-VAL-STR
016400               PERFORM 2000-ESEGUI-CONFRONTO-I THRU 2000-EXIT-I
016500               IF LS-CMP-VERO
016600                  MOVE WK-SI            TO EVL-C-SATISFIED
016700               END-IF
016800            END-IF
016900         WHEN 'REPEAT'
017000            PERFORM 3000-AVVIA-REPEAT-I THRU 3000-EXIT-I
017100         WHEN OTHER
017200            CONTINUE
017300      END-EVALUATE.
017400
017500  1000-EXIT-I.
017600      EXIT.
017700
017800 *
017900 * --- CONFRONTO GENERICO GT/LT/GTE/LTE/EQ CON TIPI MISTI ---
018000 * opera su LS-CMP-MET-* / LS-CMP-VAL-* e sull'operatore corrente
018100 * in EVL-C-RU-TYPE; valido sia per il confronto semplice (vedi
018200 * paragrafo 1000) sia per il confronto interno di ogni passo
018300 * della condizione REPEAT (paragrafo 4000).
018400  2000-ESEGUI-CONFRONTO-I.
018500
018600      MOVE WK-NO                       TO LS-CMP-ESITO.
018700
018800      EVALUATE TRUE
018900         WHEN LS-CMP-MET-TYPE = 'N' AND LS-CMP-VAL-TYPE = 'N'
019000            PERFORM 2100-CONFRONTA-NUMERI-I THRU 2100-EXIT-I
019100         WHEN LS-CMP-MET-TYPE = 'S' AND LS-CMP-VAL-TYPE = 'S'
019200            PERFORM 2200-CONFRONTA-TESTI-I THRU 2200-EXIT-I
019300         WHEN LS-CMP-MET-TYPE = 'N' AND LS-CMP-VAL-TYPE = 'S'
019400            MOVE LS-CMP-VAL-STR           TO LS-CONV-TESTO
019500            PERFORM 2300-CONVERTI-TESTO-I THRU 2300-EXIT-I
019600            IF LS-SI-E-NUMERICA
019700               MOVE LS-VALORE-STRINGA-NUM  TO LS-CMP-VAL-NUM
019800               PERFORM 2100-CONFRONTA-NUMERI-I THRU 2100-EXIT-I
019900            END-IF
020000         WHEN LS-CMP-MET-TYPE = 'S' AND LS-CMP-VAL-TYPE = 'N'
020100            MOVE LS-CMP-MET-STR           TO LS-CONV-TESTO
020200            PERFORM 2300-CONVERTI-TESTO-I THRU 2300-EXIT-I
020300            IF LS-SI-E-NUMERICA
020400               MOVE LS-VALORE-STRINGA-NUM  TO LS-CMP-MET-NUM
020500               PERFORM 2100-CONFRONTA-NUMERI-I THRU 2100-EXIT-I
020600            END-IF
020700      END-EVALUATE.
020800
020900  2000-EXIT-I.
021000      EXIT.
021100
021200 *
021300  2100-CONFRONTA-NUMERI-I.
021400
021500      COMPUTE LS-DIFFERENZA = LS-CMP-MET-NUM - LS-CMP-VAL-NUM.
021600
021700      EVALUATE EVL-C-RU-TYPE
021800         WHEN 'GT'
021900            IF LS-DIFFERENZA > ZERO
022000               MOVE WK-SI               TO LS-CMP-ESITO
022100            END-IF
022200         WHEN 'LT'
022300            IF LS-DIFFERENZA < ZERO
022400               MOVE WK-SI               TO LS-CMP-ESITO
022500            END-IF
022600         WHEN 'GTE'
022700            IF LS-DIFFERENZA >= ZERO
022800               MOVE WK-SI               TO LS-CMP-ESITO
022900            END-IF
023000         WHEN 'LTE'
023100            IF LS-DIFFERENZA <= ZERO
023200               MOVE WK-SI               TO LS-CMP-ESITO
023300            END-IF
023400         WHEN 'EQ'
023500            IF LS-DIFFERENZA < ZERO
023600               COMPUTE LS-DIFFERENZA = ZERO - LS-DIFFERENZA
023700            END-IF
023800            IF LS-DIFFERENZA < LS-EPSILON
023900               MOVE WK-SI               TO LS-CMP-ESITO
024000            END-IF
024100      END-EVALUATE.
024200
024300  2100-EXIT-I.
024400      EXIT.
024500
024600 *
024700  2200-CONFRONTA-TESTI-I.
024800
024900      EVALUATE EVL-C-RU-TYPE
025000         WHEN 'GT'
025100            IF LS-CMP-MET-STR > LS-CMP-VAL-STR
025200               MOVE WK-SI               TO LS-CMP-ESITO
025300            END-IF
025400         WHEN 'LT'
025500            IF LS-CMP-MET-STR < LS-CMP-VAL-STR
025600               MOVE WK-SI               TO LS-CMP-ESITO
025700            END-IF
025800         WHEN 'GTE'
025900            IF LS-CMP-MET-STR >= LS-CMP-VAL-STR
026000               MOVE WK-SI               TO LS-CMP-ESITO
026100            END-IF
026200         WHEN 'LTE'
026300            IF LS-CMP-MET-STR <= LS-CMP-VAL-STR
026400               MOVE WK-SI               TO LS-CMP-ESITO
026500            END-IF
026600         WHEN 'EQ'
026700            IF LS-CMP-MET-STR = LS-CMP-VAL-STR
026800               MOVE WK-SI               TO LS-CMP-ESITO
026900            END-IF
027000      END-EVALUATE.
027100
027200  2200-EXIT-I.
027300      EXIT.
027400
027500 *
027600 * --- INTERPRETAZIONE DI UN VALORE TESTO COME NUMERO (NO FUNCTION) ---
027700 * scorre LS-CONV-TESTO carattere per carattere accumulando le
027800 * cifre trovate; ammesso un segno meno iniziale e un solo punto
027900 * decimale; qualunque altro carattere (oltre agli spazi finali di
028000 * riempimento) invalida la conversione.
028100  2300-CONVERTI-TESTO-I.
028200
028300      MOVE WK-SI                       TO LS-ESITO-CONVERSIONE.
028400      MOVE '+'                         TO LS-CONV-SEGNO.
028500      MOVE ZERO                        TO LS-VALORE-STRINGA-NUM.
028600      MOVE ZERO                        TO LS-CONV-VALORE-INTERO.
028700      MOVE ZERO                        TO LS-CONV-DOPO-VIRGOLA.
028800      MOVE 'N'                         TO LS-CONV-VIRGOLA-VISTA.
028900      MOVE 1                           TO LS-IDX-CARATTERE.
029000
029100      PERFORM 2310-ESAMINA-CARATTERE-I THRU 2310-EXIT-I
029200         VARYING LS-IDX-CARATTERE FROM 1 BY 1
029300         UNTIL LS-IDX-CARATTERE > 10
029400         OR LS-NO-NON-E-NUMERICA.
029500
029600      IF LS-SI-E-NUMERICA
029700         COMPUTE LS-VALORE-STRINGA-NUM ROUNDED =
029800                 LS-CONV-VALORE-INTERO / (10 ** LS-CONV-DOPO-VIRGOLA)
029900         IF LS-CONV-SEGNO = '-'
030000            COMPUTE LS-VALORE-STRINGA-NUM =
030100                    ZERO - LS-VALORE-STRINGA-NUM
030200         END-IF
030300      END-IF.
030400
030500  2300-EXIT-I.
030600      EXIT.
030700
030800 *
030900  2310-ESAMINA-CARATTERE-I.
031000
031100      EVALUATE TRUE
031200         WHEN LS-CONV-TESTO (LS-IDX-CARATTERE:1) = SPACE
031300            MOVE 11                    TO LS-IDX-CARATTERE
031400         WHEN LS-CONV-TESTO (LS-IDX-CARATTERE:1) = '-'
031500         AND LS-IDX-CARATTERE = 1
031600            MOVE '-'                   TO LS-CONV-SEGNO
031700         WHEN LS-CONV-TESTO (LS-IDX-CARATTERE:1) = '.'
031800            IF LS-VIRGOLA-GIA-VISTA
031900               MOVE WK-NO              TO LS-ESITO-CONVERSIONE
032000            ELSE
032100               MOVE 'Y'                TO LS-CONV-VIRGOLA-VISTA
032200            END-IF
032300         WHEN LS-CONV-TESTO (LS-IDX-CARATTERE:1) IS CIFRA-VALIDA
032400            MOVE LS-CONV-TESTO (LS-IDX-CARATTERE:1) TO LS-CONV-CIFRA
032500            COMPUTE LS-CONV-VALORE-INTERO =
032600                    (LS-CONV-VALORE-INTERO * 10) + LS-CONV-CIFRA
032700            IF LS-VIRGOLA-GIA-VISTA
032800               ADD 1                   TO LS-CONV-DOPO-VIRGOLA
032900            END-IF
033000         WHEN OTHER
033100            MOVE WK-NO                 TO LS-ESITO-CONVERSIONE
033200      END-EVALUATE.
033300
033400  2310-EXIT-I.
033500      EXIT.
033600
033700 *
033800 * --- CONDIZIONE REPEAT: AVVIO DELLA DISCESA NELLO STORICO ---
033900  3000-AVVIA-REPEAT-I.
034000
034100      IF EVL-C-RU-TIMES < 1
034200         GO TO 3000-EXIT-I
034300      END-IF.
034400
034500      MOVE 'P'                         TO EVL-N-MODE.
034600      MOVE EVL-C-RU-INNER-TYPE         TO EVL-N-RU-TYPE.
034700      MOVE EVL-C-RU-VAL-TYPE           TO EVL-N-RU-VAL-TYPE.
034800      MOVE EVL-C-RU-VAL-NUM            TO EVL-N-RU-VAL-NUM.
034900      MOVE EVL-C-RU-VAL-STR            TO EVL-N-RU-VAL-STR.
035000      MOVE EVL-C-METRIC-NAME           TO EVL-N-METRIC-NAME.
035100      MOVE EVL-C-RU-TIMES              TO EVL-N-TIMES-LEFT.
035200      MOVE 1                           TO EVL-N-HIST-IDX.
035300
035400      CALL PGM-NAME USING EVL-N-IN EVL-N-OUT
035500                          X61-PACKAGE-HISTORY MR
035600               ON EXCEPTION PERFORM 9100-RAISE-CALL-ERROR
035700                                     THRU 9100-EXIT-I
035800           NOT ON EXCEPTION PERFORM 9200-CHECK-CALL-RESULT
035900                                     THRU 9200-EXIT-I
036000      END-CALL.
036100
036200      MOVE EVL-N-SATISFIED             TO EVL-C-SATISFIED.
036300
036400  3000-EXIT-I.
036500      EXIT.
036600
036700 *
036800 * --- CONDIZIONE REPEAT: UN PASSO DELLA DISCESA RICORSIVA ---
036900  4000-PASSO-RICORSIVO-I.
037000
037100      IF EVL-C-TIMES-LEFT = ZERO
037200         MOVE WK-SI                    TO EVL-C-SATISFIED
037300         GO TO 4000-EXIT-I
037400      END-IF.
037500
037600      IF EVL-C-HIST-IDX > HS-TOT
037700         GO TO 4000-EXIT-I
037800      END-IF.
037900
038000      PERFORM 4100-CERCA-METRICA-I THRU 4100-EXIT-I.
038100
038200      IF LS-METRICA-NON-TROVATA
038300         GO TO 4000-EXIT-I
038400      END-IF.
038500
038600      MOVE EVL-C-RU-VAL-TYPE           TO LS-CMP-VAL-TYPE.
038700      MOVE EVL-C-RU-VAL-NUM            TO LS-CMP-VAL-NUM.
038800      MOVE EVL-C-RU-VAL-STR            TO LS-CMP-VAL-STR.
038900
039000      PERFORM 2000-ESEGUI-CONFRONTO-I THRU 2000-EXIT-I.
039100
039200      IF LS-CMP-FALSO
039300         GO TO 4000-EXIT-I
039400      END-IF.
039500
039600      MOVE 'P'                         TO EVL-N-MODE.
039700      MOVE EVL-C-RU-TYPE               TO EVL-N-RU-TYPE.
039800      MOVE EVL-C-RU-VAL-TYPE           TO EVL-N-RU-VAL-TYPE.
039900      MOVE EVL-C-RU-VAL-NUM            TO EVL-N-RU-VAL-NUM.
040000      MOVE EVL-C-RU-VAL-STR            TO EVL-N-RU-VAL-STR.
040100      MOVE EVL-C-METRIC-NAME           TO EVL-N-METRIC-NAME.
040200      COMPUTE EVL-N-TIMES-LEFT = EVL-C-TIMES-LEFT - 1.
040300      COMPUTE EVL-N-HIST-IDX   = EVL-C-HIST-IDX + 1.
040400
040500      CALL PGM-NAME USING EVL-N-IN EVL-N-OUT
040600                          X61-PACKAGE-HISTORY MR
040700               ON EXCEPTION PERFORM 9100-RAISE-CALL-ERROR
040800                                     THRU 9100-EXIT-I
040900           NOT ON EXCEPTION PERFORM 9200-CHECK-CALL-RESULT
041000                                     THRU 9200-EXIT-I
041100      END-CALL.
041200
041300      MOVE EVL-N-SATISFIED             TO EVL-C-SATISFIED.
041400
041500  4000-EXIT-I.
041600      EXIT.
041700
041800 *
041900 * --- RICERCA DELLA METRICA RICHIESTA NEL PACCHETTO STORICO ---
042000  4100-CERCA-METRICA-I.
042100
042200      MOVE 'N'                         TO LS-TROVATA.
042300      SET HS-IDX                       TO EVL-C-HIST-IDX.
042400
042500      SEARCH HS-METRIC
042600         VARYING HS-MET-IDX
042700         AT END
042800            CONTINUE
042900         WHEN HS-MET-NAME (HS-IDX, HS-MET-IDX)
043000                            EQUAL EVL-C-METRIC-NAME
043100            MOVE 'Y'                   TO LS-TROVATA
043200            MOVE HS-MET-TYPE (HS-IDX, HS-MET-IDX)
043300                                        TO LS-CMP-MET-TYPE
043400            MOVE HS-MET-NUM (HS-IDX, HS-MET-IDX)
043500                                        TO LS-CMP-MET-NUM
043600            MOVE HS-MET-STR (HS-IDX, HS-MET-IDX)
043700                                        TO LS-CMP-MET-STR
043800      END-SEARCH.
043900
044000  4100-EXIT-I.
044100      EXIT.
044200
044300 *
044400 * --- ERRORI DI RUNTIME ---
044500  9100-RAISE-CALL-ERROR.
044600      MOVE 30                          TO MR-RESULT.
044700      STRING 'CALL for program '       DELIMITED BY SIZE
044800             PGM-NAME                  DELIMITED BY SIZE
044900             ' raised an exception'    DELIMITED BY SIZE
045000        INTO MR-DESCRIPTION.
045100
045200  9100-EXIT-I.
045300      EXIT.
045400
045500 *
045600  9200-CHECK-CALL-RESULT.
045700      IF MR-RESULT NOT EQUAL ZERO
045800         GOBACK
045900      END-IF.
046000
046100  9200-EXIT-I.
046200      EXIT.
