000100      * **++ X61MRT - TABELLA REGOLE IN MEMORIA (CARICATA DA RULEFILE)
000200      * Caricata una sola volta a inizio run da X61B001 e ordinata per
000300      * dispositivo+metrica; X61P001 vi cerca con SEARCH ALL le regole
000400      * applicabili a ciascuno slot metrica del pacchetto in corso.
000500      * Erede della tabella formati X60MCFMT (stessa tecnica OCCURS
000600      * DEPENDING ON / INDEXED BY), qui riempita con le regole MOPSYNC.
000700      *
000800       01 X61-RULE-TABLE.
000900         03 RT-TOT                     PIC 9(9) COMP VALUE ZERO.
001000         03 RT-MAX                     PIC 9(9) COMP VALUE 5000.
001100         03 FILLER                     PIC X(04) VALUE SPACE.
001200         03 RT-TB.
001300           05 RT-EL OCCURS 0 TO 5000 TIMES
001400                     DEPENDING ON RT-TOT
001500                     ASCENDING KEY RT-DEVICE-ID RT-METRIC-NAME
001600                     INDEXED BY RT-IDX.
001700             10 RT-DEVICE-ID           PIC X(12).
001800             10 RT-METRIC-NAME         PIC X(10).
001900             10 RT-RULE-ID             PIC X(12).
002000             10 RT-TYPE                PIC X(6).
002100               88 RT-TYPE-GT                  VALUE 'GT'.
002200               88 RT-TYPE-LT                  VALUE 'LT'.
002300               88 RT-TYPE-GTE                 VALUE 'GTE'.
002400               88 RT-TYPE-LTE                 VALUE 'LTE'.
002500               88 RT-TYPE-EQ                  VALUE 'EQ'.
002600               88 RT-TYPE-REPEAT              VALUE 'REPEAT'.
002700             10 RT-TIMES                PIC 9(3).
002800             10 RT-INNER-TYPE          PIC X(6).
002900             10 RT-VAL-TYPE            PIC X(1).
003000               88 RT-VAL-TYPE-NUMERIC         VALUE 'N'.
003100               88 RT-VAL-TYPE-STRING          VALUE 'S'.
003200             10 RT-VAL-NUM             SIGN LEADING SEPARATE
003300                                        PIC S9(7)V9(4).
003400             10 RT-VAL-STR             PIC X(10).
003500             10 FILLER                 PIC X(03) VALUE SPACE.
