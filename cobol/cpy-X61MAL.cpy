000100      * **++ X61MAL - LAYOUT ALLARME GENERATO (ALRTFILE)
000200      * Un allarme per ogni regola soddisfatta: quale regola, quale
000300      * pacchetto l'ha fatta scattare, quando e' stato rilevato.
000400      * LARGHEZZA RECORD = 43 BYTE
000500      *
000600       01 X61-AL-RECORD.
000700         03 AL-RULE-ID                 PIC X(12).
000800         03 AL-DEVICE-DATA-ID           PIC X(12).
000900         03 AL-TIMESTAMP                PIC X(19).
