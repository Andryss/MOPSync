000100      * **++ X61EVLI - INGRESSO CALL RICORSIVA VALUTAZIONE REGOLA REPEAT
000200      * Coppia REPLACING sul modello di X60D002I: ":X:" diventa "C" nella
000300      * LINKAGE SECTION del chiamante (X61B001/X61P001) e "N" nella
000400      * WORKING-STORAGE locale di X61E001, che richiama se stesso per
000500      * scendere nello storico pacchetti di cui alla condizione REPEAT.
000600      *
000700       01 EVL-:X:-IN.
000800         03 EVL-:X:-MODE              PIC X(1).
000900           88 EVL-:X:-MODO-REGOLA            VALUE 'R'.
001000           88 EVL-:X:-MODO-PASSO             VALUE 'P'.
001100         03 EVL-:X:-RULE.
001200           05 EVL-:X:-RU-TYPE          PIC X(6).
001300           05 EVL-:X:-RU-TIMES         PIC 9(3).
001400           05 EVL-:X:-RU-INNER-TYPE    PIC X(6).
001500           05 EVL-:X:-RU-VAL-TYPE      PIC X(1).
001600           05 EVL-:X:-RU-VAL-NUM       SIGN LEADING SEPARATE
001700                                        PIC S9(7)V9(4).
001800           05 EVL-:X:-RU-VAL-STR       PIC X(10).
001900           05 FILLER                   PIC X(03) VALUE SPACE.
002000         03 EVL-:X:-METRIC-NAME        PIC X(10).
002100         03 EVL-:X:-TIMES-LEFT         PIC 9(3).
002200         03 EVL-:X:-HIST-IDX           PIC 9(4) COMP.
002300         03 EVL-:X:-CORRENTE.
002400           05 EVL-:X:-MET-PRESENT      PIC X(1).
002500             88 EVL-:X:-MET-E-PRESENTE        VALUE 'Y'.
002600             88 EVL-:X:-MET-NON-PRESENTE      VALUE 'N'.
002700           05 EVL-:X:-MET-TYPE         PIC X(1).
002800           05 EVL-:X:-MET-NUM          SIGN LEADING SEPARATE
002900                                        PIC S9(7)V9(4).
003000           05 EVL-:X:-MET-STR          PIC X(10).
003100         03 FILLER                     PIC X(04) VALUE SPACE.
