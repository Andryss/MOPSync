000100      * **++ X61EVLO - USCITA CALL RICORSIVA VALUTAZIONE REGOLA REPEAT
000200      * Coppia REPLACING gemella di X61EVLI (modello X60D002O).
000300      *
000400       01 EVL-:X:-OUT.
000500         03 EVL-:X:-SATISFIED           PIC X(1) VALUE 'N'.
000600           88 EVL-:X:-YES                     VALUE 'Y'.
000700           88 EVL-:X:-NO                      VALUE 'N'.
000800         03 FILLER                     PIC X(03) VALUE SPACE.
