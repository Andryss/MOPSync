000100      * **++ X61MRU - LAYOUT REGOLA DI ALLARME (RULEFILE)
000200      * Una regola lega un dispositivo e un nome di metrica a una
000300      * condizione (confronto semplice o condizione REPEAT su N
000400      * pacchetti consecutivi piu' recenti).
000500      * LARGHEZZA RECORD = 72 BYTE
000600      *
000700       01 X61-RU-RECORD.
000800         03 RU-ID                      PIC X(12).
000900         03 RU-DEVICE-ID                PIC X(12).
001000         03 RU-METRIC-NAME             PIC X(10).
001100         03 RU-TYPE                    PIC X(6).
001200           88 RU-TYPE-GT                      VALUE 'GT'.
001300           88 RU-TYPE-LT                      VALUE 'LT'.
001400           88 RU-TYPE-GTE                     VALUE 'GTE'.
001500           88 RU-TYPE-LTE                     VALUE 'LTE'.
001600           88 RU-TYPE-EQ                      VALUE 'EQ'.
001700           88 RU-TYPE-REPEAT                  VALUE 'REPEAT'.
001800         03 RU-TIMES                   PIC 9(3).
001900         03 RU-TIMES-X REDEFINES RU-TIMES
002000                                        PIC X(3).
002100         03 RU-INNER-TYPE              PIC X(6).
002200           88 RU-INNER-GT                     VALUE 'GT'.
002300           88 RU-INNER-LT                     VALUE 'LT'.
002400           88 RU-INNER-GTE                    VALUE 'GTE'.
002500           88 RU-INNER-LTE                    VALUE 'LTE'.
002600           88 RU-INNER-EQ                     VALUE 'EQ'.
002700         03 RU-VAL-TYPE                PIC X(1).
002800           88 RU-VAL-TYPE-NUMERIC             VALUE 'N'.
002900           88 RU-VAL-TYPE-STRING              VALUE 'S'.
003000         03 RU-VAL-NUM                 SIGN LEADING SEPARATE
003100                                        PIC S9(7)V9(4).
003200         03 RU-VAL-STR                 PIC X(10).
