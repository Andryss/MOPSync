000100      * **++ X61MRJ - LAYOUT PACCHETTO SCARTATO (REJFILE)
000200      * Ricalca punto per punto il layout X61MDD (pacchetto telemetria)
000300      * e vi accoda il motivo dello scarto rilevato in validazione
000400      * prima dello scarico su REJFILE.
000500      * LARGHEZZA RECORD = 216 BYTE (186 pacchetto + 30 motivo)
000600      *
000700       01 X61-RJ-RECORD.
000800         03 RJ-DEVICE-DATA.
000900           05 RJ-ID                    PIC X(12).
001000           05 RJ-DEVICE-ID              PIC X(12).
001100           05 RJ-SEQ                   PIC 9(9).
001200           05 RJ-SEQ-X REDEFINES RJ-SEQ
001300                                        PIC X(9).
001400           05 RJ-TIMESTAMP              PIC X(19).
001500           05 RJ-METRIC-COUNT          PIC 9(2).
001600           05 RJ-METRIC-TB.
001700             10 RJ-METRIC OCCURS 4 TIMES
001800                           INDEXED BY RJ-MET-IDX.
001900               15 RJ-MET-NAME          PIC X(10).
002000               15 RJ-MET-TYPE          PIC X(1).
002100               15 RJ-MET-NUM           SIGN LEADING SEPARATE
002200                                        PIC S9(7)V9(4).
002300               15 RJ-MET-STR           PIC X(10).
002500         03 RJ-REASON                  PIC X(30).
