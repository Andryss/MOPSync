000100 CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  X61T001.
000400 AUTHOR.      ALAIMO.
000500 INSTALLATION. CED - DIREZIONE SISTEMI INFORMATIVI.
000600 DATE-WRITTEN. 02/05/1989.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO - VIETATA LA DIVULGAZIONE ESTERNA.
000900*----------------------------------------------------------------
001000* X61T001
001100* **++ programma di risoluzione template metriche MOPSYNC: data
001200* una richiesta di collaudo dispositivo
001300* (nome template, oppure definizioni manuali di metrica), restituisce
001400* l'elenco delle metriche attese con tipo e intervallo/valori
001500* ammessi. Il catalogo dei template e' fisso (TEAPOT, LAMP); il
001600* template, se indicato, ha precedenza sulle definizioni manuali.
001700* Erede della tecnica di ricerca su tabella di X60I002 (SEARCH su
001800* tabella formati), qui ricondotta a forma non ricorsiva poiche' la
001900* risoluzione template non richiede scorrimento annidato.
002000*----------------------------------------------------------------
002100*  STORIA DELLE MODIFICHE
002200*  DATA       AUTORE   RICH.     DESCRIZIONE
002300*  ---------- -------- --------- --------------------------------
002400*  02/05/1989 ALAIMO   SVIL-0003 PRIMA STESURA DEL PROGRAMMA
002500*  02/05/1989 ALAIMO   SVIL-0003 CARICATI I TEMPLATE TEAPOT E LAMP
002600*  17/12/1990 ALAIMO   MAN -0088 AGGIUNTO CONTROLLO "METRICHE
002700*                                RICHIESTE" QUANDO NE' TEMPLATE NE'
002800*                                DEFINIZIONI MANUALI SONO PRESENTI
002900*  22/06/1991 ALAIMO   MAN -0104 ALLINEATO IL FORMATO DELL'AREA
003000*                                MR AL NUOVO STANDARD DI CED
003100*  09/08/1993 CONTI    MAN -0139 CORRETTA LA PRECEDENZA DEL TEMPLATE
003200*                                SULLE METRICHE MANUALI (VENIVANO
003300*                                ERRONEAMENTE SOMMATE)
003400*  19/09/1994 FERRARI  SVIL-0203 AGGIUNTO IL TEMPLATE LAMP
003500*  27/01/1996 CONTI    MAN -0190 RIVISTI I MESSAGGI DI ERRORE PER
003600*                                UNIFORMARLI AGLI ALTRI MODULI X61
003700*  08/07/1998 BIANCHI  MAN -0235 VERIFICA ANNO 2000: PROGRAMMA NON
003800*                                TRATTA DATE - NESSUNA MODIFICA DI
003900*                                CODICE NECESSARIA, SOLO CHIUSURA
004000*                                SCHEDA DI VERIFICA
004100*  11/05/2001 RUSSO    MAN -0262 PICCOLA REVISIONE COMMENTI
004200*----------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400*
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.    IBM-370.
004700 OBJECT-COMPUTER.    IBM-370.
004800 SPECIAL-NAMES.
004900     CLASS TIPO-METRICA-VALIDO IS 'N', 'S'.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300**
005400 DATA DIVISION.
005500**
005600 FILE SECTION.
005700**
005800 WORKING-STORAGE SECTION.
005900
006000 01 WK-LETTERALI.
006100   03 WK-NOME-TEAPOT            PIC X(10) VALUE 'TEAPOT'.
006200   03 WK-NOME-LAMP              PIC X(10) VALUE 'LAMP'.
006300   03 WK-CAUSALE-TEMPL-IGNOTO   PIC X(30)
006400                               VALUE 'UNKNOWN METRICS TEMPLATE'.
006500   03 WK-CAUSALE-METRICHE-RICH  PIC X(30)
006600                               VALUE 'METRICS REQUIRED'.
006700   03 FILLER                   PIC X(08) VALUE SPACE.
006800
006900 01 LS-CONTATORI.
007000   03 WS-MAN-IDX                PIC 9(1) COMP VALUE ZERO.
007100   03 WS-MAN-IDX-D              PIC 9(1) VALUE ZERO.
007200   03 WS-MAN-IDX-X REDEFINES WS-MAN-IDX-D
007300                               PIC X(1).
007400   03 LS-TEMPLATE-TROVATO       PIC 9(1) COMP VALUE ZERO.
007500   03 LS-TEMPLATE-TROVATO-X REDEFINES LS-TEMPLATE-TROVATO
007600                               PIC X(1).
007700   03 FILLER                   PIC X(06) VALUE SPACE.
007800
007900**
008000 LINKAGE SECTION.
008100 COPY X61MTR.
008200
008300 01 LK-RISULTATO.
008400   03 LK-OUT-COUNT               PIC 9(1) COMP VALUE ZERO.
008500   03 LK-OUT-COUNT-D             PIC 9(1) VALUE ZERO.
008600   03 LK-OUT-COUNT-X REDEFINES LK-OUT-COUNT-D
008700                               PIC X(1).
008800   03 FILLER                   PIC X(04) VALUE SPACE.
008900   03 LK-OUT-TB.
009000     05 LK-OUT-EL OCCURS 4 TIMES
009100                   INDEXED BY LK-OUT-IDX.
009200       10 LK-OUT-METRIC        PIC X(10).
009300       10 LK-OUT-TYPE          PIC X(1).
009400       10 LK-OUT-MIN           SIGN LEADING SEPARATE
009500                               PIC S9(7)V9(4).
009600       10 LK-OUT-MAX           SIGN LEADING SEPARATE
009700                               PIC S9(7)V9(4).
009800       10 LK-OUT-VALUES        PIC X(60).
009900
010000 COPY X61MCR.
010100
010200**
010300 PROCEDURE DIVISION USING X61-TR-RECORD
010400                          LK-RISULTATO
010500                          MR.
010600*
010700 BEGIN.
010800
010900     MOVE ZERO                        TO MR-RESULT
011000     MOVE SPACE                       TO MR-DESCRIPTION
011100     MOVE SPACE                       TO MR-POSITION
011200     MOVE ZERO                        TO LK-OUT-COUNT
011300     INITIALIZE LK-OUT-TB.
011400
011500     IF TR-TEMPLATE-NAME NOT EQUAL SPACE
011600        PERFORM 2000-RISOLVI-TEMPLATE-I THRU 2000-EXIT-I
011700     ELSE
011800        IF TR-MANUAL-COUNT GREATER THAN ZERO
011900           PERFORM 3000-USA-MANUALI-I THRU 3000-EXIT-I
012000        ELSE
012100           PERFORM 9200-RAISE-METRICHE-RICHIESTE
012200                                          THRU 9200-EXIT-I
012300        END-IF
012400     END-IF.
012500
012600     GOBACK.
012700
012800*
012900 2000-RISOLVI-TEMPLATE-I.
013000
013100     MOVE ZERO                        TO LS-TEMPLATE-TROVATO.
013200
013300     IF TR-TEMPLATE-NAME EQUAL WK-NOME-TEAPOT
013400        MOVE 1                        TO LS-TEMPLATE-TROVATO
013500        PERFORM 2100-CARICA-TEAPOT-I THRU 2100-EXIT-I
013600     END-IF.
013700
013800     IF TR-TEMPLATE-NAME EQUAL WK-NOME-LAMP
013900        MOVE 1                        TO LS-TEMPLATE-TROVATO
014000        PERFORM 2200-CARICA-LAMP-I THRU 2200-EXIT-I
014100     END-IF.
014200
014300     IF LS-TEMPLATE-TROVATO EQUAL ZERO
014400        PERFORM 9100-RAISE-TEMPLATE-SCONOSCIUTO
014500                                       THRU 9100-EXIT-I
014600     END-IF.
014700
014800 2000-EXIT-I.
014900     EXIT.
015000
015100*
015200 2100-CARICA-TEAPOT-I.
015300*    TEAPOT -> temperature (numerica, 20.0000-100.0000),
015400*              waterLevel  (numerica, 0.0000-1.0000)
015500     MOVE 2                           TO LK-OUT-COUNT.
015600
015700     MOVE 'temperature'               TO LK-OUT-METRIC (1).
015800     MOVE 'N'                         TO LK-OUT-TYPE (1).
015900     MOVE 20.0000                     TO LK-OUT-MIN (1).
016000     MOVE 100.0000                    TO LK-OUT-MAX (1).
016100
016200     MOVE 'waterLevel'                TO LK-OUT-METRIC (2).
016300     MOVE 'N'                         TO LK-OUT-TYPE (2).
016400     MOVE 0.0000                      TO LK-OUT-MIN (2).
016500     MOVE 1.0000                      TO LK-OUT-MAX (2).
016600
016700 2100-EXIT-I.
016800     EXIT.
016900
017000*
017100 2200-CARICA-LAMP-I.
017200*    LAMP -> brightness (numerica, 0.0000-100.0000),
017300*            color      (testo, white/warm/cold/red/green/blue)
017400     MOVE 2                           TO LK-OUT-COUNT.
017500
017600     MOVE 'brightness'                TO LK-OUT-METRIC (1).
017700     MOVE 'N'                         TO LK-OUT-TYPE (1).
017800     MOVE 0.0000                      TO LK-OUT-MIN (1).
017900     MOVE 100.0000                    TO LK-OUT-MAX (1).
018000
018100     MOVE 'color'                     TO LK-OUT-METRIC (2).
018200     MOVE 'S'                         TO LK-OUT-TYPE (2).
018300     MOVE 'white,warm,cold,red,green,blue'
018400                                       TO LK-OUT-VALUES (2).
018500
018600 2200-EXIT-I.
018700     EXIT.
018800
018900*
019000 3000-USA-MANUALI-I.
019100*    nessun template indicato: si riportano le definizioni manuali
019200*    cosi' come pervenute dal chiamante
019300     MOVE TR-MANUAL-COUNT             TO LK-OUT-COUNT.
019400
019500     PERFORM 3100-COPIA-MANUALE-I THRU 3100-EXIT-I
019600        VARYING WS-MAN-IDX FROM 1 BY 1
019700        UNTIL WS-MAN-IDX GREATER THAN TR-MANUAL-COUNT.
019800
019900 3000-EXIT-I.
020000     EXIT.
020100
020200*
020300 3100-COPIA-MANUALE-I.
020400
020500     MOVE TR-MAN-METRIC (WS-MAN-IDX)  TO LK-OUT-METRIC (WS-MAN-IDX).
020600     MOVE TR-MAN-TYPE (WS-MAN-IDX)    TO LK-OUT-TYPE (WS-MAN-IDX).
020700     MOVE TR-MAN-MIN (WS-MAN-IDX)     TO LK-OUT-MIN (WS-MAN-IDX).
020800     MOVE TR-MAN-MAX (WS-MAN-IDX)     TO LK-OUT-MAX (WS-MAN-IDX).
020900     MOVE TR-MAN-VALUES (WS-MAN-IDX)  TO LK-OUT-VALUES (WS-MAN-IDX).
021000
021100 3100-EXIT-I.
021200     EXIT.
021300
021400*
021500* --- ERRORI DI VALIDAZIONE ---
021600 9100-RAISE-TEMPLATE-SCONOSCIUTO.
021700     MOVE 40                          TO MR-RESULT.
021800     MOVE WK-CAUSALE-TEMPL-IGNOTO     TO MR-DESCRIPTION.
021900     MOVE TR-TEMPLATE-NAME            TO MR-POSITION.
022000
022100 9100-EXIT-I.
022200     EXIT.
022300
022400*
022500 9200-RAISE-METRICHE-RICHIESTE.
022600     MOVE 41                          TO MR-RESULT.
022700     MOVE WK-CAUSALE-METRICHE-RICH    TO MR-DESCRIPTION.
022800
022900 9200-EXIT-I.
023000     EXIT.
