000100 CBL OPT(2)
000200  IDENTIFICATION DIVISION.
000300  PROGRAM-ID.  X61V001.
000400  AUTHOR.      RUSSO.
000500  INSTALLATION. CED - DIREZIONE SISTEMI INFORMATIVI.
000600  DATE-WRITTEN. 05/03/1989.
000700  DATE-COMPILED.
000800  SECURITY.     USO INTERNO - VIETATA LA DIVULGAZIONE ESTERNA.
000900 *----------------------------------------------------------------
001000 * X61V001
001100 * **++ programma per la validazione del pacchetto telemetria
001200 * MOPSYNC: verifica intestazione e slot metrica di
001400 * un pacchetto DEVDATA prima che venga passato alla catalogazione
001500 * e al dispaccio regole.
001600 *----------------------------------------------------------------
001700 *  STORIA DELLE MODIFICHE
001800 *  DATA       AUTORE   RICH.     DESCRIZIONE
001900 *  ---------- -------- --------- --------------------------------
002000 *  05/03/1989 RUSSO    SVIL-0001 PRIMA STESURA DEL PROGRAMMA
002100 *  14/11/1989 RUSSO    SVIL-0044 AGGIUNTO CONTROLLO SU METRICH
002200 *                                VUOTE PER SLOT DI TIPO STRINGA
002300 *  22/06/1991 ALAIMO   MAN -0102 ALLINEATO IL FORMATO DELL'AREA
002400 *                                MR AL NUOVO STANDARD DI CED
002500 *  03/02/1993 CONTI    MAN -0137 CORRETTO CONTROLLO SUL NUMERO
002600 *                                DI METRICHE (ACCETTAVA ANCHE
002700 *                                VALORI NEGATIVI NON AMMESSI)
002800 *  19/09/1994 FERRARI  SVIL-0201 AGGIUNTA LA CLASSE DI CARATTERI
002900 *                                PER LA VALIDAZIONE DEL CODICE
003000 *                                TIPO METRICA (N/S)
003100 *  27/01/1996 CONTI    MAN -0188 RIVISTI I MESSAGGI DI ERRORE PER
003200 *                                UNIFORMARLI AGLI ALTRI MODULI X61
003300 *  08/07/1998 BIANCHI  MAN -0233 VERIFICA ANNO 2000: LA DATA DEL
003400 *                                PACCHETTO (DD-TIMESTAMP) NON E'
003500 *                                PIU' TRATTATA A 2 CIFRE IN NESSUN
003600 *                                PUNTO DEL PROGRAMMA - NESSUNA
003700 *                                MODIFICA DI CODICE NECESSARIA,
003800 *                                SOLO VERIFICA E CHIUSURA SCHEDA
003900 *  11/05/2001 RUSSO    MAN -0260 AGGIUNTO CONTROLLO DEVICE-ID
004000 *                                E PACKAGE-ID NON VALORIZZATI
004100 *  16/03/2004 FERRARI  MAN -0301 PICCOLA REVISIONE COMMENTI
004200 *  09/11/2005 ALAIMO   MAN -0318 MR-POSITION PER ERRORI DI TESTATA
004300 *                                ORA RIPORTA IL CAMPO ERRATO (1/2/3)
004400 *                                INVECE DELLO SLOT METRICA A ZERO
004500 *----------------------------------------------------------------
004600  ENVIRONMENT DIVISION.
004700 *
004800  CONFIGURATION SECTION.
004900  SOURCE-COMPUTER.    IBM-370.
005000  OBJECT-COMPUTER.    IBM-370.
005100  SPECIAL-NAMES.
005200      CLASS TIPO-METRICA-VALIDO IS 'N', 'S'
005300      CLASS CIFRA-VALIDA IS '0' THRU '9'.
005400 *
005500  INPUT-OUTPUT SECTION.
005600  FILE-CONTROL.
005700 **
005800  DATA DIVISION.
005900 **
006000  FILE SECTION.
006100 **
006200  WORKING-STORAGE SECTION.
006300
006400  01 WK-LITERALI.
006500    03 WK-CAUSALE-DEVICE-VUOTO  PIC X(30)
006600                                VALUE 'DEVICE ID NON VALORIZZATO'.
006700    03 WK-CAUSALE-PACCH-VUOTO   PIC X(30)
006800                                VALUE 'PACKAGE ID NON VALORIZZATO'.
006900    03 WK-CAUSALE-NO-METRICHE   PIC X(30)
007000                                VALUE 'NESSUNA METRICA PRESENTE'.
007100    03 WK-CAUSALE-NOME-VUOTO    PIC X(30)
007200                                VALUE 'NOME METRICA NON VALORIZZATO'.
007300    03 WK-CAUSALE-TIPO-ERRATO   PIC X(30)
007400                                VALUE 'TIPO METRICA NON VALIDO'.
007500    03 WK-CAUSALE-VALORE-VUOTO  PIC X(30)
007600                                VALUE 'VALORE STRINGA NON VALORIZ.'.
007700    03 FILLER                   PIC X(08) VALUE SPACE.
007800
007900  01 LS-CONTATORI.
008000    03 WS-SLOT-IDX               PIC 9(1) COMP VALUE ZERO.
008100    03 WS-SLOT-IDX-D             PIC 9(1) VALUE ZERO.
008200    03 WS-SLOT-IDX-X REDEFINES WS-SLOT-IDX-D
008300                                PIC X(1).
008400    03 LS-SLOT-ERRATO           PIC 9(1) COMP VALUE ZERO.
008500    03 LS-SLOT-ERRATO-X REDEFINES LS-SLOT-ERRATO
008600                                PIC X(1).
008700    03 LS-CAMPO-ERRATO          PIC 9(1) COMP VALUE ZERO.
008800    03 LS-CAMPO-ERRATO-X REDEFINES LS-CAMPO-ERRATO
008900                                PIC X(1).
009000    03 FILLER                   PIC X(04) VALUE SPACE.
009100
009200 **
009300  LINKAGE SECTION.
009400  COPY X61MDD.
009500  COPY X61MCR.
009600
009700 **
009800  PROCEDURE DIVISION USING X61-DD-RECORD
009900                           MR.
010000 *
010100  BEGIN.
010200
010300      MOVE ZERO                        TO MR-RESULT
010400      MOVE SPACE                       TO MR-DESCRIPTION
010500      MOVE SPACE                       TO MR-POSITION
010600      MOVE ZERO                        TO LS-SLOT-ERRATO
010700
010800      PERFORM 2000-CHECK-HEADER-I THRU 2000-EXIT-I.
010900
011000      IF MR-OK
011100         PERFORM 2100-CHECK-METRICHE-I THRU 2100-EXIT-I
011200           VARYING WS-SLOT-IDX FROM 1 BY 1
011300           UNTIL WS-SLOT-IDX > DD-METRIC-COUNT
011400           OR NOT MR-OK
011500      END-IF.
011600
011700      GOBACK.
011800
011900 *
012000  2000-CHECK-HEADER-I.
012100
012200      IF DD-DEVICE-ID EQUAL SPACE
012300         MOVE 1                        TO LS-CAMPO-ERRATO
012400         MOVE WK-CAUSALE-DEVICE-VUOTO  TO MR-DESCRIPTION
012500         PERFORM 9110-RAISE-HEADER-ERROR
012600                                        THRU 9110-EXIT-I
012700      END-IF.
012800
012900      IF MR-OK AND DD-ID EQUAL SPACE
013000         MOVE 2                        TO LS-CAMPO-ERRATO
013100         MOVE WK-CAUSALE-PACCH-VUOTO   TO MR-DESCRIPTION
013200         PERFORM 9110-RAISE-HEADER-ERROR
013300                                        THRU 9110-EXIT-I
013400      END-IF.
013500
013600      IF MR-OK AND DD-METRIC-COUNT EQUAL ZERO
013700         MOVE 3                        TO LS-CAMPO-ERRATO
013800         MOVE WK-CAUSALE-NO-METRICHE   TO MR-DESCRIPTION
013900         PERFORM 9110-RAISE-HEADER-ERROR
014000                                        THRU 9110-EXIT-I
014100      END-IF.
014200
014300  2000-EXIT-I.
014400      EXIT.
014500
014600 *
014700  2100-CHECK-METRICHE-I.
014800
014900      IF DD-MET-NAME (WS-SLOT-IDX) EQUAL SPACE
015000         MOVE WK-CAUSALE-NOME-VUOTO    TO MR-DESCRIPTION
015100         PERFORM 9100-RAISE-VALIDATION-ERROR
015200                                        THRU 9100-EXIT-I
015300      END-IF.
015400
015500      IF MR-OK AND DD-MET-TYPE (WS-SLOT-IDX)
015600                    IS NOT TIPO-METRICA-VALIDO
015700         MOVE WK-CAUSALE-TIPO-ERRATO   TO MR-DESCRIPTION
015800         PERFORM 9100-RAISE-VALIDATION-ERROR
015900                                        THRU 9100-EXIT-I
016000      END-IF.
016100
016200      IF MR-OK AND DD-MET-TYPE-STRING (WS-SLOT-IDX)
016300             AND DD-MET-STR (WS-SLOT-IDX) EQUAL SPACE
016400         MOVE WK-CAUSALE-VALORE-VUOTO  TO MR-DESCRIPTION
016500         PERFORM 9100-RAISE-VALIDATION-ERROR
016600                                        THRU 9100-EXIT-I
016700      END-IF.
016800
016900  2100-EXIT-I.
017000      EXIT.
017100
017200 *
017300 * --- ERRORI DI VALIDAZIONE ---
017400  9100-RAISE-VALIDATION-ERROR.
017500      MOVE 20                          TO MR-RESULT.
017600      MOVE WS-SLOT-IDX                 TO LS-SLOT-ERRATO.
017700      MOVE LS-SLOT-ERRATO-X            TO MR-POSITION.
017800      MOVE WS-SLOT-IDX                 TO WS-SLOT-IDX-D.
017900      DISPLAY 'X61V001 - SLOT METRICA IN ERRORE: ' WS-SLOT-IDX-X.
018000
018100  9100-EXIT-I.
018200      EXIT.
018300
018400 * --- ERRORI DI VALIDAZIONE SU INTESTAZIONE (NO SLOT METRICA) ---
018500  9110-RAISE-HEADER-ERROR.
018600      MOVE 20                          TO MR-RESULT.
018700      MOVE LS-CAMPO-ERRATO-X           TO MR-POSITION.
018800
018900  9110-EXIT-I.
019000      EXIT.
