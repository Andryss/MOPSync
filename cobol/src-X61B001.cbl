000100 CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  X61B001.
000400 AUTHOR.      RUSSO.
000500 INSTALLATION. CED - DIREZIONE SISTEMI INFORMATIVI.
000600 DATE-WRITTEN. 01/02/1989.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO - VIETATA LA DIVULGAZIONE ESTERNA.
000900*----------------------------------------------------------------
001000* X61B001 - Motore batch regole MOPSYNC
001100* MI2457.MOPSYNC.RULEENG.MAIN
001200* **++ programma principale della procedura MOPSYNC (monitoraggio
001300* allarmi dispositivi IoT): legge DEVDATA pacchetto per pacchetto,
001400* lo sottopone a X61V001 per la validazione, tiene lo storico
001500* pacchetti per dispositivo (X61MHS) per la condizione REPEAT e
001600* dispaccia le regole applicabili tramite X61P001; scarta su
001700* REJFILE i pacchetti non validi, scrive su ALRTFILE gli allarmi
001800* generati e produce il riepilogo a rottura di dispositivo e i
001900* totali di fine run su RPTFILE.
002000* La tabella regole (RULEFILE) e' gia' ordinata per dispositivo e
002100* nome metrica e viene caricata una sola volta in X61MRT all'avvio.
002200*----------------------------------------------------------------
002300*  STORIA DELLE MODIFICHE
002400*  DATA       AUTORE   RICH.     DESCRIZIONE
002500*  ---------- -------- --------- --------------------------------
002600*  01/02/1989 RUSSO    SVIL-0001 PRIMA STESURA DEL PROGRAMMA
002700*  19/03/1989 RUSSO    SVIL-0002 AGGIUNTO IL DISPACCIO REGOLE
002800*                                (CALL A X61P001)
002900*  05/03/1989 RUSSO    SVIL-0001 AGGIUNTA LA CALL DI VALIDAZIONE
003000*                                (X61V001) E LO SCARTO SU REJFILE
003100*  02/12/1989 RUSSO    SVIL-0047 INTRODOTTO LO STORICO PACCHETTI
003200*                                PER DISPOSITIVO (X61MHS) AD USO
003300*                                DELLA CONDIZIONE REPEAT
003400*  22/06/1991 ALAIMO   MAN -0101 ALLINEATO IL FORMATO DELL'AREA MR
003500*                                AL NUOVO STANDARD DI CED
003600*  14/02/1992 ALAIMO   SVIL-0088 PRIMA STESURA DEL REPORT RPTFILE
003700*                                CON ROTTURA DI DISPOSITIVO
003800*  03/02/1993 CONTI    MAN -0136 CORRETTO L'AZZERAMENTO DELLO
003900*                                STORICO AL CAMBIO DISPOSITIVO
004000*                                (RIMANEVANO PACCHETTI DEL
004100*                                DISPOSITIVO PRECEDENTE)
004200*  19/09/1994 FERRARI  SVIL-0200 AGGIUNTO CONTEGGIO REGOLE VALUTATE
004300*                                NEI TOTALI DI RIGA E DI FINE RUN
004400*  27/01/1996 CONTI    MAN -0187 RIVISTI I MESSAGGI A VIDEO PER
004500*                                UNIFORMARLI AGLI ALTRI MODULI X61
004600*  08/07/1998 BIANCHI  MAN -0232 VERIFICA ANNO 2000: IL TIMESTAMP DI
004700*                                RUN SCRITTO IN TESTATA REPORT E IN
004800*                                OGNI ALLARME E' ORA COSTRUITO A
004900*                                PARTIRE DA ACCEPT ... FROM DATE
005000*                                YYYYMMDD (ANNO SU 4 CIFRE) INVECE
005100*                                CHE DAL VECCHIO REGISTRO A 2 CIFRE
005200*  11/05/2001 RUSSO    MAN -0259 AGGIUNTO CONTROLLO SUPERAMENTO
005300*                                MASSIMO REGOLE IN TABELLA (RT-MAX)
005400*  16/03/2004 FERRARI  MAN -0300 PICCOLA REVISIONE COMMENTI
005450*  09/09/2005 MARINO   MAN -0318 TOLTA LA CLOSE RULEFILE DOPPIA IN
005460*                                9999-FINAL-I (GIA' CHIUSO DA
005470*                                1100-CARICA-RULEFILE-I)
005500*----------------------------------------------------------------
005600 ENVIRONMENT DIVISION.
005700*
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.    IBM-370.
006000 OBJECT-COMPUTER.    IBM-370.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300*
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT DEVDATA                   ASSIGN TO DEVDATA
006700                                      FILE STATUS DEVDATA-FS.
006800     SELECT RULEFILE                  ASSIGN TO RULEFILE
006900                                      FILE STATUS RULEFILE-FS.
007000     SELECT ALRTFILE                  ASSIGN TO ALRTFILE
007100                                      FILE STATUS ALRTFILE-FS.
007200     SELECT REJFILE                   ASSIGN TO REJFILE
007300                                      FILE STATUS REJFILE-FS.
007400     SELECT RPTFILE                   ASSIGN TO RPTFILE
007500                                      FILE STATUS RPTFILE-FS.
007600**
007700 DATA DIVISION.
007800*
007900 FILE SECTION.
008000 FD DEVDATA                    RECORDING F.
008100 01 DD-BUFFER                  PIC X(186).
008200
008300 FD RULEFILE                   RECORDING F.
008400 COPY X61MRU.
008500
008600 FD ALRTFILE                   RECORDING F.
008700 COPY X61MAL.
008800
008900 FD REJFILE                    RECORDING F.
009000 COPY X61MRJ.
009100
009200 FD RPTFILE                    RECORDING F.
009300 01 RP-RECORD.
009400   03 RP-LINE                  PIC X(132).
009500   03 RP-INTESTAZIONE REDEFINES RP-LINE.
009600     05 FILLER                 PIC X(02).
009700     05 RP-INT-TITOLO          PIC X(45).
009800     05 FILLER                 PIC X(05).
009900     05 RP-INT-DATA            PIC X(10).
010000     05 FILLER                 PIC X(03).
010100     05 RP-INT-ORA             PIC X(08).
010200     05 FILLER                 PIC X(59).
010300   03 RP-DETTAGLIO REDEFINES RP-LINE.
010400     05 FILLER                 PIC X(02).
010500     05 RP-DET-DEVICE          PIC X(12).
010600     05 FILLER                 PIC X(03).
010700     05 RP-DET-LETTI           PIC ZZZ,ZZ9.
010800     05 FILLER                 PIC X(03).
010900     05 RP-DET-VALIDI          PIC ZZZ,ZZ9.
011000     05 FILLER                 PIC X(03).
011100     05 RP-DET-SCARTATI        PIC ZZZ,ZZ9.
011200     05 FILLER                 PIC X(03).
011300     05 RP-DET-REGOLE          PIC ZZZ,ZZ9.
011400     05 FILLER                 PIC X(03).
011500     05 RP-DET-ALLARMI         PIC ZZZ,ZZ9.
011600     05 FILLER                 PIC X(68).
011700   03 RP-TOTALI REDEFINES RP-LINE.
011800     05 FILLER                 PIC X(02).
011900     05 RP-TOT-ETICHETTA       PIC X(30).
012000     05 FILLER                 PIC X(03).
012100     05 RP-TOT-LETTI           PIC ZZZ,ZZZ,ZZ9.
012200     05 FILLER                 PIC X(03).
012300     05 RP-TOT-VALIDI          PIC ZZZ,ZZZ,ZZ9.
012400     05 FILLER                 PIC X(03).
012500     05 RP-TOT-SCARTATI        PIC ZZZ,ZZZ,ZZ9.
012600     05 FILLER                 PIC X(03).
012700     05 RP-TOT-REGOLE          PIC ZZZ,ZZZ,ZZ9.
012800     05 FILLER                 PIC X(03).
012900     05 RP-TOT-ALLARMI         PIC ZZZ,ZZZ,ZZ9.
013000     05 FILLER                 PIC X(30).
013100
013200 WORKING-STORAGE SECTION.
013300
013400 01 WK-LETTERALI.
013500   03 WK-PGM-VALIDATORE        PIC X(8)   VALUE 'X61V001'.
013600   03 WK-PGM-DISPATCHER        PIC X(8)   VALUE 'X61P001'.
013700   03 WK-TITOLO-REPORT         PIC X(45)
013800                               VALUE 'MOPSYNC - DISPACCIO ALLARMI'.
013900   03 WK-ETICHETTA-LETTI       PIC X(30)
014000                               VALUE 'TOTALE PACCHETTI LETTI'.
014100   03 WK-ETICHETTA-VALIDI      PIC X(30)
014200                               VALUE 'TOTALE PACCHETTI VALIDI'.
014300   03 WK-ETICHETTA-SCARTATI    PIC X(30)
014400                               VALUE 'TOTALE PACCHETTI SCARTATI'.
014500   03 WK-ETICHETTA-REGOLE      PIC X(30)
014600                               VALUE 'TOTALE REGOLE VALUTATE'.
014700   03 WK-ETICHETTA-ALLARMI     PIC X(30)
014800                               VALUE 'TOTALE ALLARMI GENERATI'.
014900   03 FILLER                   PIC X(08) VALUE SPACE.
015000
015100 01 WK-TIMESTAMP-AREA.
015200   03 WK-DATA-SISTEMA.
015300     05 WK-SIS-YYYY             PIC 9(4).
015400     05 WK-SIS-MM                PIC 9(2).
015500     05 WK-SIS-DD                PIC 9(2).
015600   03 WK-ORA-SISTEMA.
015700     05 WK-SIS-HH                PIC 9(2).
015800     05 WK-SIS-MI                PIC 9(2).
015900     05 WK-SIS-SS                PIC 9(2).
016000     05 WK-SIS-CENT               PIC 9(2).
016100   03 WK-TIMESTAMP-RUN          PIC X(19) VALUE SPACE.
016200   03 FILLER                    PIC X(05) VALUE SPACE.
016300
016400 COPY X61MIO.
016500
016600 COPY X61MRT.
016700
016800 COPY X61MHS.
016900
017000 COPY X61MCR.
017100
017200**
017300 LOCAL-STORAGE SECTION.
017400 01 LS-CONTATORI.
017500   03 WS-HIST-IDX                PIC 9(9) COMP VALUE ZERO.
017600   03 WS-AL-IDX                  PIC 9(9) COMP VALUE ZERO.
017700   03 WS-REGOLE-SLOT             PIC 9(9) COMP VALUE ZERO.
017800   03 WS-DEV-LETTI                PIC S9(9) COMP VALUE ZERO.
017900   03 WS-DEV-VALIDI               PIC S9(9) COMP VALUE ZERO.
018000   03 WS-DEV-SCARTATI             PIC S9(9) COMP VALUE ZERO.
018100   03 WS-DEV-REGOLE               PIC S9(9) COMP VALUE ZERO.
018200   03 WS-DEV-ALLARMI              PIC S9(9) COMP VALUE ZERO.
018300   03 WS-TOT-LETTI                PIC S9(9) COMP VALUE ZERO.
018400   03 WS-TOT-VALIDI               PIC S9(9) COMP VALUE ZERO.
018500   03 WS-TOT-SCARTATI             PIC S9(9) COMP VALUE ZERO.
018600   03 WS-TOT-REGOLE               PIC S9(9) COMP VALUE ZERO.
018700   03 WS-TOT-ALLARMI              PIC S9(9) COMP VALUE ZERO.
018800
018900 01 LS-DISPOSITIVO.
019000   03 WK-DISPOSITIVO-PRECEDENTE  PIC X(12) VALUE SPACE.
019100   03 WK-PGM-IN-CORSO            PIC X(8)  VALUE SPACE.
019200   03 FILLER                     PIC X(04) VALUE SPACE.
019300
019400 01 LS-FILE-STATUSES.
019500   03 DEVDATA-FS                 PIC X(2).
019600     88 DEVDATA-OK                   VALUE '00'.
019700     88 DEVDATA-EOF                  VALUE '10'.
019800   03 RULEFILE-FS                PIC X(2).
019900     88 RULEFILE-OK                  VALUE '00'.
020000     88 RULEFILE-EOF                 VALUE '10'.
020100   03 ALRTFILE-FS                PIC X(2).
020200     88 ALRTFILE-OK                  VALUE '00'.
020300   03 REJFILE-FS                 PIC X(2).
020400     88 REJFILE-OK                   VALUE '00'.
020500   03 RPTFILE-FS                 PIC X(2).
020600     88 RPTFILE-OK                   VALUE '00'.
020700
020800**
020900 PROCEDURE DIVISION.
021000*
021100 MAIN.
021200     DISPLAY ' ************** X61B001 START **************'.
021300
021400     PERFORM 1000-INICIO-I THRU 1000-EXIT-I.
021500
021600     PERFORM 2100-LEGGI-DEVDATA-I THRU 2100-EXIT-I.
021700
021800     PERFORM 3000-PROCESSA-PACCHETTO-I THRU 3000-EXIT-I
021900        UNTIL DEVDATA-EOF.
022000
022100     IF WK-DISPOSITIVO-PRECEDENTE NOT EQUAL SPACE
022200        PERFORM 6100-RIGA-DISPOSITIVO-I THRU 6100-EXIT-I
022300     END-IF.
022400
022500     PERFORM 6200-TOTALI-I THRU 6200-EXIT-I.
022600
022700     PERFORM 9999-FINAL-I THRU 9999-EXIT-I.
022800
022900     DISPLAY ' *************** X61B001 END ***************'.
023000
023100     GOBACK.
023200
023300*
023400 1000-INICIO-I.
023500
023600     ACCEPT WK-DATA-SISTEMA       FROM DATE YYYYMMDD.
023700     ACCEPT WK-ORA-SISTEMA        FROM TIME.
023800
023900     STRING WK-SIS-YYYY           DELIMITED BY SIZE
024000            '-'                   DELIMITED BY SIZE
024100            WK-SIS-MM             DELIMITED BY SIZE
024200            '-'                   DELIMITED BY SIZE
024300            WK-SIS-DD             DELIMITED BY SIZE
024400            '-'                   DELIMITED BY SIZE
024500            WK-SIS-HH             DELIMITED BY SIZE
024600            '.'                   DELIMITED BY SIZE
024700            WK-SIS-MI             DELIMITED BY SIZE
024800            '.'                   DELIMITED BY SIZE
024900            WK-SIS-SS             DELIMITED BY SIZE
025000       INTO WK-TIMESTAMP-RUN.
025100
025200     OPEN INPUT  DEVDATA.
025300     IF NOT DEVDATA-OK
025400        DISPLAY 'DEVDATA OPEN ERROR - FS: ' DEVDATA-FS
025500        PERFORM 9900-ABORT-I THRU 9900-EXIT-I
025600     END-IF.
025700
025800     OPEN OUTPUT ALRTFILE.
025900     IF NOT ALRTFILE-OK
026000        DISPLAY 'ALRTFILE OPEN ERROR - FS: ' ALRTFILE-FS
026100        PERFORM 9900-ABORT-I THRU 9900-EXIT-I
026200     END-IF.
026300
026400     OPEN OUTPUT REJFILE.
026500     IF NOT REJFILE-OK
026600        DISPLAY 'REJFILE OPEN ERROR - FS: ' REJFILE-FS
026700        PERFORM 9900-ABORT-I THRU 9900-EXIT-I
026800     END-IF.
026900
027000     OPEN OUTPUT RPTFILE.
027100     IF NOT RPTFILE-OK
027200        DISPLAY 'RPTFILE OPEN ERROR - FS: ' RPTFILE-FS
027300        PERFORM 9900-ABORT-I THRU 9900-EXIT-I
027400     END-IF.
027500
027600     PERFORM 6000-INTESTAZIONE-I THRU 6000-EXIT-I.
027700
027800     PERFORM 1100-CARICA-RULEFILE-I THRU 1100-EXIT-I.
027900
028000 1000-EXIT-I.
028100     EXIT.
028200
028300*
028400 1100-CARICA-RULEFILE-I.
028500*    RULEFILE arriva dal ciclo precedente gia' ordinato per
028600*    dispositivo e metrica: il
028700*    caricamento sequenziale in X61MRT ne rispetta l'ordinamento
028800     MOVE ZERO                    TO RT-TOT.
028900
029000     OPEN INPUT RULEFILE.
029100     IF NOT RULEFILE-OK
029200        DISPLAY 'RULEFILE OPEN ERROR - FS: ' RULEFILE-FS
029300        PERFORM 9900-ABORT-I THRU 9900-EXIT-I
029400     END-IF.
029500
029600     PERFORM 1110-LEGGI-RULEFILE-I THRU 1110-EXIT-I.
029700
029800     PERFORM 1120-ACCUMULA-REGOLA-I THRU 1120-EXIT-I
029900        UNTIL RULEFILE-EOF.
030000
030100     CLOSE RULEFILE.
030200
030300 1100-EXIT-I.
030400     EXIT.
030500
030600*
030700 1110-LEGGI-RULEFILE-I.
030800     READ RULEFILE.
030900
031000     IF NOT RULEFILE-OK AND NOT RULEFILE-EOF
031100        DISPLAY 'RULEFILE READ ERROR - FS: ' RULEFILE-FS
031200        PERFORM 9900-ABORT-I THRU 9900-EXIT-I
031300     END-IF.
031400
031500 1110-EXIT-I.
031600     EXIT.
031700
031800*
031900 1120-ACCUMULA-REGOLA-I.
032000     ADD 1                     TO RT-TOT.
032100     IF RT-TOT GREATER THAN RT-MAX
032200        DISPLAY 'RULEFILE CONTAINS MORE RULES THAN RT-MAX'
032300        PERFORM 9900-ABORT-I THRU 9900-EXIT-I
032400     END-IF.
032500     MOVE X61-RU-RECORD        TO RT-EL (RT-TOT).
032600     PERFORM 1110-LEGGI-RULEFILE-I THRU 1110-EXIT-I.
032700
032800 1120-EXIT-I.
032900     EXIT.
033000
033100*
033200 2100-LEGGI-DEVDATA-I.
033300     READ DEVDATA.
033400
033500     IF NOT DEVDATA-OK AND NOT DEVDATA-EOF
033600        DISPLAY 'DEVDATA READ ERROR - FS: ' DEVDATA-FS
033700        PERFORM 9900-ABORT-I THRU 9900-EXIT-I
033800     END-IF.
033900
034000 2100-EXIT-I.
034100     EXIT.
034200
034300*
034400 3000-PROCESSA-PACCHETTO-I.
034500
034600     MOVE DD-BUFFER                  TO MIO-PACCHETTO.
034700
034800     IF DD-DEVICE-ID NOT EQUAL WK-DISPOSITIVO-PRECEDENTE
034900        IF WK-DISPOSITIVO-PRECEDENTE NOT EQUAL SPACE
035000           PERFORM 6100-RIGA-DISPOSITIVO-I THRU 6100-EXIT-I
035100        END-IF
035200        MOVE DD-DEVICE-ID            TO WK-DISPOSITIVO-PRECEDENTE
035300        PERFORM 7000-AZZERA-STORICO-I THRU 7000-EXIT-I
035400     END-IF.
035500
035600     ADD 1                           TO WS-DEV-LETTI WS-TOT-LETTI.
035700
035800     MOVE WK-PGM-VALIDATORE           TO WK-PGM-IN-CORSO.
035900
036000     CALL WK-PGM-VALIDATORE USING MIO-PACCHETTO MR
036100              ON EXCEPTION PERFORM 9100-RAISE-CALL-ERROR
036200                                     THRU 9100-EXIT-I
036300          NOT ON EXCEPTION CONTINUE
036400     END-CALL.
036500
036600     IF MR-OK
036700        ADD 1                        TO WS-DEV-VALIDI WS-TOT-VALIDI
036800        PERFORM 3300-INSERISCI-STORICO-I THRU 3300-EXIT-I
036900        PERFORM 3500-DISPACCIA-I     THRU 3500-EXIT-I
037000     ELSE
037100        ADD 1                        TO WS-DEV-SCARTATI WS-TOT-SCARTATI
037200        PERFORM 3200-SCARTA-I        THRU 3200-EXIT-I
037300     END-IF.
037400
037500     PERFORM 2100-LEGGI-DEVDATA-I THRU 2100-EXIT-I.
037600 3000-EXIT-I.
037700     EXIT.
037800
037900*
038000 3200-SCARTA-I.
038100     MOVE DD-ID                      TO RJ-ID.
038200     MOVE DD-DEVICE-ID               TO RJ-DEVICE-ID.
038300     MOVE DD-SEQ                     TO RJ-SEQ.
038400     MOVE DD-TIMESTAMP               TO RJ-TIMESTAMP.
038500     MOVE DD-METRIC-COUNT            TO RJ-METRIC-COUNT.
038600     MOVE DD-METRIC-TB               TO RJ-METRIC-TB.
038700     MOVE MR-DESCRIPTION (1:30)      TO RJ-REASON.
038800
038900     WRITE X61-RJ-RECORD.
039000
039100     IF NOT REJFILE-OK
039200        DISPLAY 'REJFILE WRITE ERROR - FS: ' REJFILE-FS
039300        PERFORM 9900-ABORT-I THRU 9900-EXIT-I
039400     END-IF.
039500
039600 3200-EXIT-I.
039700     EXIT.
039800
039900*
040000 3300-INSERISCI-STORICO-I.
040100*    il pacchetto appena validato entra in testa allo storico
040200*    (indice 1, il piu' recente) cosi' come richiede la condizione
040300*    REPEAT valutata da X61E001; gli altri scorrono di una
040400*    posizione verso il fondo tabella
040500     IF HS-TOT LESS THAN HS-MAX
040600        ADD 1                        TO HS-TOT
040700     END-IF.
040800
040900     IF HS-TOT GREATER THAN 1
041000        PERFORM 3310-SPOSTA-STORICO-I THRU 3310-EXIT-I
041100           VARYING WS-HIST-IDX FROM HS-TOT BY -1
041200           UNTIL WS-HIST-IDX LESS THAN 2
041300     END-IF.
041400
041500     MOVE DD-DEVICE-ID                TO HS-DEVICE-ID.
041600     MOVE DD-SEQ                      TO HS-SEQ (1).
041700     MOVE DD-METRIC-TB                TO HS-METRIC-TB (1).
041800
041900 3300-EXIT-I.
042000     EXIT.
042100
042200*
042300 3310-SPOSTA-STORICO-I.
042400     MOVE HS-EL (WS-HIST-IDX - 1)     TO HS-EL (WS-HIST-IDX).
042500
042600 3310-EXIT-I.
042700     EXIT.
042800
042900*
043000 3500-DISPACCIA-I.
043100     MOVE ZERO                        TO WS-REGOLE-SLOT.
043200     MOVE WK-PGM-DISPATCHER           TO WK-PGM-IN-CORSO.
043300
043400     CALL WK-PGM-DISPATCHER USING X61-MIO
043500                                   X61-RULE-TABLE
043600                                   X61-PACKAGE-HISTORY
043700                                   WK-TIMESTAMP-RUN
043800                                   WS-REGOLE-SLOT
043900                                   MR
044000              ON EXCEPTION PERFORM 9100-RAISE-CALL-ERROR
044100                                     THRU 9100-EXIT-I
044200          NOT ON EXCEPTION CONTINUE
044300     END-CALL.
044400
044500     ADD WS-REGOLE-SLOT                TO WS-DEV-REGOLE WS-TOT-REGOLE.
044600     ADD MIO-AL-TOT                    TO WS-DEV-ALLARMI WS-TOT-ALLARMI.
044700
044800     IF MIO-AL-TOT GREATER THAN ZERO
044900        PERFORM 3400-SCRIVI-ALERT-I THRU 3400-EXIT-I
045000           VARYING WS-AL-IDX FROM 1 BY 1
045100           UNTIL WS-AL-IDX GREATER THAN MIO-AL-TOT
045200     END-IF.
045300
045400 3500-EXIT-I.
045500     EXIT.
045600
045700*
045800 3400-SCRIVI-ALERT-I.
045900     MOVE MIO-AL-RULE-ID (WS-AL-IDX)        TO AL-RULE-ID.
046000     MOVE MIO-AL-DEVICE-DATA-ID (WS-AL-IDX) TO AL-DEVICE-DATA-ID.
046100     MOVE MIO-AL-TIMESTAMP (WS-AL-IDX)      TO AL-TIMESTAMP.
046200
046300     WRITE X61-AL-RECORD.
046400
046500     IF NOT ALRTFILE-OK
046600        DISPLAY 'ALRTFILE WRITE ERROR - FS: ' ALRTFILE-FS
046700        PERFORM 9900-ABORT-I THRU 9900-EXIT-I
046800     END-IF.
046900
047000 3400-EXIT-I.
047100     EXIT.
047200
047300*
047400 6000-INTESTAZIONE-I.
047500     MOVE SPACE                   TO RP-RECORD.
047600     MOVE WK-TITOLO-REPORT        TO RP-INT-TITOLO.
047700     STRING WK-SIS-YYYY '-' WK-SIS-MM '-' WK-SIS-DD
047800       DELIMITED BY SIZE INTO RP-INT-DATA.
047900     STRING WK-SIS-HH '.' WK-SIS-MI '.' WK-SIS-SS
048000       DELIMITED BY SIZE INTO RP-INT-ORA.
048100
048200     WRITE RP-RECORD.
048300
048400     IF NOT RPTFILE-OK
048500        DISPLAY 'RPTFILE WRITE ERROR - FS: ' RPTFILE-FS
048600        PERFORM 9900-ABORT-I THRU 9900-EXIT-I
048700     END-IF.
048800
048900 6000-EXIT-I.
049000     EXIT.
049100
049200*
049300 6100-RIGA-DISPOSITIVO-I.
049400     MOVE SPACE                   TO RP-RECORD.
049500     MOVE WK-DISPOSITIVO-PRECEDENTE   TO RP-DET-DEVICE.
049600     MOVE WS-DEV-LETTI             TO RP-DET-LETTI.
049700     MOVE WS-DEV-VALIDI            TO RP-DET-VALIDI.
049800     MOVE WS-DEV-SCARTATI          TO RP-DET-SCARTATI.
049900     MOVE WS-DEV-REGOLE            TO RP-DET-REGOLE.
050000     MOVE WS-DEV-ALLARMI           TO RP-DET-ALLARMI.
050100
050200     WRITE RP-RECORD.
050300
050400     IF NOT RPTFILE-OK
050500        DISPLAY 'RPTFILE WRITE ERROR - FS: ' RPTFILE-FS
050600        PERFORM 9900-ABORT-I THRU 9900-EXIT-I
050700     END-IF.
050800
050900     MOVE ZERO                     TO WS-DEV-LETTI WS-DEV-VALIDI
051000                                      WS-DEV-SCARTATI WS-DEV-REGOLE
051100                                      WS-DEV-ALLARMI.
051200
051300 6100-EXIT-I.
051400     EXIT.
051500
051600*
051700 6200-TOTALI-I.
051800     MOVE SPACE                    TO RP-RECORD.
051900     MOVE WK-ETICHETTA-LETTI       TO RP-TOT-ETICHETTA.
052000     MOVE WS-TOT-LETTI             TO RP-TOT-LETTI.
052100     MOVE WS-TOT-VALIDI            TO RP-TOT-VALIDI.
052200     MOVE WS-TOT-SCARTATI          TO RP-TOT-SCARTATI.
052300     MOVE WS-TOT-REGOLE            TO RP-TOT-REGOLE.
052400     MOVE WS-TOT-ALLARMI           TO RP-TOT-ALLARMI.
052500
052600     WRITE RP-RECORD.
052700
052800     IF NOT RPTFILE-OK
052900        DISPLAY 'RPTFILE WRITE ERROR - FS: ' RPTFILE-FS
053000        PERFORM 9900-ABORT-I THRU 9900-EXIT-I
053100     END-IF.
053200
053300 6200-EXIT-I.
053400     EXIT.
053500
053600*
053700 7000-AZZERA-STORICO-I.
053800     MOVE ZERO                     TO HS-TOT.
053900     MOVE DD-DEVICE-ID              TO HS-DEVICE-ID.
054000
054100 7000-EXIT-I.
054200     EXIT.
054300
054400*
054500* --- ERRORI DI RUNTIME ---
054600 9100-RAISE-CALL-ERROR.
054700     MOVE 30                       TO MR-RESULT.
054800     MOVE SPACE                    TO MR-DESCRIPTION.
054900     STRING 'CALL for program '    DELIMITED BY SIZE
055000            WK-PGM-IN-CORSO        DELIMITED BY SIZE
055100            ' raised an exception' DELIMITED BY SIZE
055200       INTO MR-DESCRIPTION.
055300
055400 9100-EXIT-I.
055500     EXIT.
055600
055700*
055800 9900-ABORT-I.
055900     MOVE 16                        TO RETURN-CODE.
056000     GOBACK.
056100
056200 9900-EXIT-I.
056300     EXIT.
056400
056500*
056600 9999-FINAL-I.
056650*    RULEFILE non compare qui: e' gia' chiusa da 1100-CARICA-
056660*    RULEFILE-I subito dopo il caricamento della tabella regole
056700     CLOSE DEVDATA.
056900     CLOSE ALRTFILE.
057000     CLOSE REJFILE.
057100     CLOSE RPTFILE.
057200
057300 9999-EXIT-I.
057400     EXIT.
