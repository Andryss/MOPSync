000100      * **++ X61MCR - AREA RISULTATO COMUNE CALL MOPSYNC
000200      * Ricostruita nel 1987 da CONTI: il copy originale X60MCR
000300      * era gia' referenziato da X60D001/X60D002/X60I001/X60I002 ma
000400      * non era stato ancora versionato a parte; qui si riusa la
000500      * stessa struttura (RESULT/DESCRIPTION/POSITION) per i nuovi
000600      * moduli MOPSYNC.
000700      *
000800       01 MR.
000900         03 MR-RESULT                  PIC 9(4) COMP VALUE ZERO.
001000           88 MR-OK                           VALUE ZERO.
001100         03 MR-DESCRIPTION             PIC X(80)     VALUE SPACE.
001200         03 MR-POSITION                PIC X(50)     VALUE SPACE.
001300         03 FILLER                     PIC X(06)     VALUE SPACE.
