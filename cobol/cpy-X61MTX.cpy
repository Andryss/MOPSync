000100      * **++ X61MTX - TRANSAZIONE MANUTENZIONE CATALOGO REGOLE (RULETRAN)
000200      * Una riga per transazione letta da X61M001: aggiunta, lettura,
000300      * elenco (con filtro facoltativo), modifica o cancellazione di
000400      * una regola del catalogo di controllo soglie.
000500      *
000600       01 X61-TX-RECORD.
000700         03 TX-CODE                    PIC X(1).
000800           88 TX-ADD                          VALUE 'A'.
000900           88 TX-GET                          VALUE 'G'.
001000           88 TX-LIST                         VALUE 'L'.
001100           88 TX-UPDATE                       VALUE 'U'.
001200           88 TX-DELETE                       VALUE 'D'.
001300         03 TX-RULE-ID                 PIC X(12).
001400         03 TX-RULE-BODY.
001500           05 TX-DEVICE-ID              PIC X(12).
001600           05 TX-METRIC-NAME           PIC X(10).
001700           05 TX-TYPE                  PIC X(6).
001800           05 TX-TIMES                 PIC 9(3).
001900           05 TX-INNER-TYPE            PIC X(6).
002000           05 TX-VAL-TYPE              PIC X(1).
002100           05 TX-VAL-NUM               SIGN LEADING SEPARATE
002200                                        PIC S9(7)V9(4).
002300           05 TX-VAL-STR               PIC X(10).
002400         03 TX-FILTER.
002500           05 TX-FILTER-DEVICE-ID       PIC X(12).
002600           05 TX-FILTER-METRIC-NAME    PIC X(10).
002700         03 FILLER                     PIC X(05) VALUE SPACE.
