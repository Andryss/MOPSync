000100      * **++ X61MHS - STORICO PACCHETTI PER DISPOSITIVO (REPEAT)
000200      * Tiene gli ultimi pacchetti del dispositivo in corso di
000300      * elaborazione, in ordine di sequenza decrescente (il piu'
000400      * recente in testa, indice 1), cosi' come richiesto dalla
000500      * condizione di regola REPEAT. Erede della tabella di override
000600      * formato X60MCP (stessa tecnica OCCURS DEPENDING ON).
000700      *
000800       01 X61-PACKAGE-HISTORY.
000900         03 HS-DEVICE-ID                PIC X(12) VALUE SPACE.
001000         03 HS-TOT                     PIC 9(9) COMP VALUE ZERO.
001100         03 HS-MAX                     PIC 9(9) COMP VALUE 128.
001200         03 FILLER                     PIC X(04) VALUE SPACE.
001300         03 HS-TB.
001400           05 HS-EL OCCURS 0 TO 128 TIMES
001500                     DEPENDING ON HS-TOT
001600                     INDEXED BY HS-IDX.
001700             10 HS-SEQ                 PIC 9(9).
001800             10 HS-METRIC-TB.
001900               15 HS-METRIC OCCURS 4 TIMES
002000                             INDEXED BY HS-MET-IDX.
002100                 20 HS-MET-NAME        PIC X(10).
002200                 20 HS-MET-TYPE        PIC X(1).
002300                 20 HS-MET-NUM         SIGN LEADING SEPARATE
002400                                        PIC S9(7)V9(4).
002500                 20 HS-MET-STR         PIC X(10).
002600             10 FILLER                 PIC X(04) VALUE SPACE.
