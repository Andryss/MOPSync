000100      * **++ X61MDD - LAYOUT PACCHETTO TELEMETRIA DISPOSITIVO (DEVDATA)
000200      * Layout del pacchetto dati ricevuto dalla rete di raccolta
000300      * telemetria dispositivi (centraline ATM/filiale e, in ambiente
000400      * di collaudo, i dispositivi campione TEAPOT/LAMP).
000500      * LARGHEZZA RECORD = 186 BYTE
000600      *
000700       01 X61-DD-RECORD.
000800         03 DD-ID                      PIC X(12).
000900         03 DD-DEVICE-ID                PIC X(12).
001000         03 DD-SEQ                     PIC 9(9).
001100         03 DD-SEQ-X REDEFINES DD-SEQ  PIC X(9).
001200         03 DD-TIMESTAMP                PIC X(19).
001300           05 DD-TS-YYYY               PIC X(4).
001400           05 FILLER                   PIC X(1).
001500           05 DD-TS-MM                 PIC X(2).
001600           05 FILLER                   PIC X(1).
001700           05 DD-TS-DD                 PIC X(2).
001800           05 FILLER                   PIC X(1).
001900           05 DD-TS-HH                 PIC X(2).
002000           05 FILLER                   PIC X(1).
002100           05 DD-TS-MI                 PIC X(2).
002200           05 FILLER                   PIC X(1).
002300           05 DD-TS-SS                 PIC X(2).
002400         03 DD-METRIC-COUNT            PIC 9(2).
002500         03 DD-METRIC-TB.
002600           05 DD-METRIC OCCURS 4 TIMES
002700                         INDEXED BY DD-MET-IDX.
002800             10 DD-MET-NAME            PIC X(10).
002900             10 DD-MET-TYPE            PIC X(1).
003000               88 DD-MET-TYPE-NUMERIC         VALUE 'N'.
003100               88 DD-MET-TYPE-STRING          VALUE 'S'.
003200             10 DD-MET-NUM             SIGN LEADING SEPARATE
003300                                        PIC S9(7)V9(4).
003400             10 DD-MET-STR             PIC X(10).
