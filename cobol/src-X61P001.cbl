000100 CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  X61P001.
000400 AUTHOR.      RUSSO.
000500 INSTALLATION. CED - DIREZIONE SISTEMI INFORMATIVI.
000600 DATE-WRITTEN. 19/03/1989.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO - VIETATA LA DIVULGAZIONE ESTERNA.
000900*----------------------------------------------------------------
001000* X61P001
001100* **++ programma di dispaccio regole MOPSYNC: per ogni slot
001200* metrica valorizzato del pacchetto
001300* in corso cerca nella tabella regole X61MRT le regole registrate
001400* per (dispositivo, nome metrica), le sottopone a X61E001 e accoda
001500* un allarme in X61MIO per ogni regola risultata soddisfatta.
001600*----------------------------------------------------------------
001700*  STORIA DELLE MODIFICHE
001800*  DATA       AUTORE   RICH.     DESCRIZIONE
001900*  ---------- -------- --------- --------------------------------
002000*  19/03/1989 RUSSO    SVIL-0002 PRIMA STESURA DEL PROGRAMMA
002100*  02/12/1989 RUSSO    SVIL-0047 AGGIUNTA RICERCA BINARIA SULLA
002200*                                TABELLA REGOLE (SEARCH ALL)
002300*  22/06/1991 ALAIMO   MAN -0103 ALLINEATO IL FORMATO DELL'AREA
002400*                                MR AL NUOVO STANDARD DI CED
002500*  14/01/1994 CONTI    MAN -0142 CORRETTA LA RICERCA DELL'INIZIO
002600*                                GRUPPO REGOLE (TORNAVA INDIETRO
002700*                                DI UNO SLOT IN PIU' DEL DOVUTO)
002800*  19/09/1994 FERRARI  SVIL-0202 PACCHETTI SENZA METRICHE ORA
002900*                                SALTATI SENZA GENERARE ERRORE
003000*  27/01/1996 CONTI    MAN -0189 RIVISTI I MESSAGGI DI ERRORE PER
003100*                                UNIFORMARLI AGLI ALTRI MODULI X61
003200*  08/07/1998 BIANCHI  MAN -0234 VERIFICA ANNO 2000: IL TIMESTAMP
003300*                                DI RUN (LK-TIMESTAMP-RUN) NON E'
003400*                                PIU' TRATTATO A 2 CIFRE IN NESSUN
003500*                                PUNTO DEL PROGRAMMA - NESSUNA
003600*                                MODIFICA DI CODICE NECESSARIA,
003700*                                SOLO VERIFICA E CHIUSURA SCHEDA
003800*  11/05/2001 RUSSO    MAN -0261 AGGIUNTO CONTROLLO SUPERAMENTO
003900*                                MASSIMO ALLARMI PER PACCHETTO
004000*  16/03/2004 FERRARI  MAN -0302 PICCOLA REVISIONE COMMENTI
004050*  09/09/2005 MARINO   MAN -0319 MIO-AL-MAX PORTATA DA 20 A RT-MAX
004060*                                (5000): IL VECCHIO LIMITE SCARTAVA
004070*                                ALLARMI IN SILENZIO SU PACCHETTI CON
004080*                                PIU' DI 20 REGOLE SODDISFATTE. IL
004090*                                SUPERAMENTO (NON PIU' RAGGIUNGIBILE
004095*                                A TABELLA REGOLE INVARIATA) E' ORA
004096*                                SEGNALATO IN MR ANZICHE' SCARTATO
004100*----------------------------------------------------------------
004200 ENVIRONMENT DIVISION.
004300*
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.    IBM-370.
004600 OBJECT-COMPUTER.    IBM-370.
004700 SPECIAL-NAMES.
004800     CLASS CIFRA-VALIDA IS '0' THRU '9'.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200**
005300 DATA DIVISION.
005400**
005500 FILE SECTION.
005600**
005700 WORKING-STORAGE SECTION.
005800
005900 01 WK-LETTERALI.
006000   03 WK-PGM-EVALUATOR         PIC X(8)   VALUE 'X61E001'.
006100   03 FILLER                   PIC X(20) VALUE SPACE.
006200
006300 01 LS-CONTATORI.
006400   03 WS-SLOT-IDX               PIC 9(1) COMP VALUE ZERO.
006500   03 WS-SLOT-IDX-D             PIC 9(1) VALUE ZERO.
006600   03 WS-SLOT-IDX-X REDEFINES WS-SLOT-IDX-D
006700                               PIC X(1).
007100   03 LS-REGOLA-SODDISFATTA     PIC X(12) VALUE SPACE.
007200   03 FILLER                   PIC X(04) VALUE SPACE.
007300
007400 01 LS-GRUPPO-REGOLE.
007500   03 LS-FINE-TABELLA           PIC X(1) VALUE 'N'.
007600     88 LS-TABELLA-ESAURITA            VALUE 'Y'.
007700     88 LS-TABELLA-NON-ESAURITA        VALUE 'N'.
007800   03 LS-FINE-TABELLA-X REDEFINES LS-FINE-TABELLA
007900                               PIC X(1).
008000   03 FILLER                   PIC X(02) VALUE SPACE.
008100
008200 COPY X61EVLI REPLACING ==:X:== BY ==C==.
008300
008400 COPY X61EVLO REPLACING ==:X:== BY ==C==.
008500
008600**
008700 LINKAGE SECTION.
008800 COPY X61MIO.
008900 COPY X61MRT.
009000 COPY X61MHS.
009100 01 LK-TIMESTAMP-RUN            PIC X(19).
009200 01 LK-REGOLE-VALUTATE          PIC 9(9) COMP.
009300 COPY X61MCR.
009400
009500**
009600 PROCEDURE DIVISION USING X61-MIO
009700                          X61-RULE-TABLE
009800                          X61-PACKAGE-HISTORY
009900                          LK-TIMESTAMP-RUN
010000                          LK-REGOLE-VALUTATE
010100                          MR.
010200*
010300 BEGIN.
010400
010500     MOVE ZERO                        TO MR-RESULT
010600     MOVE SPACE                       TO MR-DESCRIPTION
010700     MOVE SPACE                       TO MR-POSITION
010800     MOVE ZERO                        TO MIO-AL-TOT
010900     MOVE ZERO                        TO LK-REGOLE-VALUTATE.
011000
011100     IF DD-METRIC-COUNT GREATER THAN ZERO
011200        PERFORM 2000-ELABORA-SLOT-I THRU 2000-EXIT-I
011300           VARYING WS-SLOT-IDX FROM 1 BY 1
011400           UNTIL WS-SLOT-IDX > DD-METRIC-COUNT
011500           OR NOT MR-OK
011600     END-IF.
011700
011800     GOBACK.
011900
012000*
012100 2000-ELABORA-SLOT-I.
012200
012300     IF DD-MET-NAME (WS-SLOT-IDX) EQUAL SPACE
012400        GO TO 2000-EXIT-I
012500     END-IF.
012600
012700     MOVE 'N'                         TO LS-FINE-TABELLA.
012800
012900     IF RT-TOT EQUAL ZERO
013000        GO TO 2000-EXIT-I
013100     END-IF.
013200
013300     SEARCH ALL RT-EL
013400        AT END
013500           MOVE 'Y'                   TO LS-FINE-TABELLA
013600        WHEN RT-DEVICE-ID (RT-IDX) EQUAL DD-DEVICE-ID
013700         AND RT-METRIC-NAME (RT-IDX) EQUAL DD-MET-NAME (WS-SLOT-IDX)
013800           CONTINUE
013900     END-SEARCH.
014000
014100     IF LS-TABELLA-NON-ESAURITA
014200        PERFORM 2100-TROVA-INIZIO-GRUPPO-I THRU 2100-EXIT-I
014300        PERFORM 2200-VALUTA-GRUPPO-I THRU 2200-EXIT-I
014400           UNTIL RT-IDX GREATER THAN RT-TOT
014500           OR RT-DEVICE-ID (RT-IDX) NOT EQUAL DD-DEVICE-ID
014600           OR RT-METRIC-NAME (RT-IDX) NOT EQUAL
014700              DD-MET-NAME (WS-SLOT-IDX)
014800           OR NOT MR-OK
014900     END-IF.
015000
015100 2000-EXIT-I.
015200     EXIT.
015300
015400*
015500 2100-TROVA-INIZIO-GRUPPO-I.
015600*    la tabella e' ordinata per dispositivo+metrica: torna indietro
015700*    fino al primo elemento del gruppo che risponde allo slot in
015800*    corso di elaborazione
015900     PERFORM 2110-ARRETRA-INDICE-I THRU 2110-EXIT-I
016000        UNTIL RT-IDX EQUAL 1
016100        OR RT-DEVICE-ID (RT-IDX - 1) NOT EQUAL DD-DEVICE-ID
016200        OR RT-METRIC-NAME (RT-IDX - 1) NOT EQUAL
016300           DD-MET-NAME (WS-SLOT-IDX).
016400
016500 2100-EXIT-I.
016600     EXIT.
016700
016800*
016900 2110-ARRETRA-INDICE-I.
017000     SET RT-IDX DOWN BY 1.
017100
017200 2110-EXIT-I.
017300     EXIT.
017400
017500*
017600 2200-VALUTA-GRUPPO-I.
017700
017800     PERFORM 3000-VALUTA-REGOLA-I THRU 3000-EXIT-I.
017900
018000     IF MR-OK
018100        SET RT-IDX UP BY 1
018200     END-IF.
018300
018400 2200-EXIT-I.
018500     EXIT.
018600
018700*
018800 3000-VALUTA-REGOLA-I.
018900
019000     INITIALIZE EVL-C-IN.
019100     SET EVL-C-MODO-REGOLA            TO TRUE.
019200     MOVE RT-TYPE (RT-IDX)            TO EVL-C-RU-TYPE.
019300     MOVE RT-TIMES (RT-IDX)           TO EVL-C-RU-TIMES.
019400     MOVE RT-INNER-TYPE (RT-IDX)      TO EVL-C-RU-INNER-TYPE.
019500     MOVE RT-VAL-TYPE (RT-IDX)        TO EVL-C-RU-VAL-TYPE.
019600     MOVE RT-VAL-NUM (RT-IDX)         TO EVL-C-RU-VAL-NUM.
019700     MOVE RT-VAL-STR (RT-IDX)         TO EVL-C-RU-VAL-STR.
019800     MOVE DD-MET-NAME (WS-SLOT-IDX)   TO EVL-C-METRIC-NAME.
019900     MOVE 'Y'                         TO EVL-C-MET-PRESENT.
020000     MOVE DD-MET-TYPE (WS-SLOT-IDX)   TO EVL-C-MET-TYPE.
020100     MOVE DD-MET-NUM (WS-SLOT-IDX)    TO EVL-C-MET-NUM.
020200     MOVE DD-MET-STR (WS-SLOT-IDX)    TO EVL-C-MET-STR.
020300     MOVE 'N'                         TO EVL-C-SATISFIED.
020400
020500     ADD 1                            TO LK-REGOLE-VALUTATE.
020600
020700     CALL WK-PGM-EVALUATOR USING EVL-C-IN EVL-C-OUT
020800                                  X61-PACKAGE-HISTORY MR
020900              ON EXCEPTION PERFORM 9100-RAISE-CALL-ERROR
021000                                     THRU 9100-EXIT-I
021100          NOT ON EXCEPTION PERFORM 9200-CHECK-CALL-RESULT
021200                                     THRU 9200-EXIT-I
021300     END-CALL.
021400
021500     IF MR-OK AND EVL-C-YES
021600        MOVE RT-RULE-ID (RT-IDX)      TO LS-REGOLA-SODDISFATTA
021700        PERFORM 4000-ACCODA-ALLARME-I THRU 4000-EXIT-I
021800     END-IF.
021900
022000 3000-EXIT-I.
022100     EXIT.
022200
022300*
022400 4000-ACCODA-ALLARME-I.
022500
022600     IF MIO-AL-TOT GREATER THAN OR EQUAL TO MIO-AL-MAX
022650        PERFORM 9300-RAISE-TROPPI-ALLARMI
022660                                       THRU 9300-EXIT-I
022700        GO TO 4000-EXIT-I
022900     END-IF.
023000
023100     ADD 1                           TO MIO-AL-TOT.
023200     MOVE LS-REGOLA-SODDISFATTA      TO MIO-AL-RULE-ID (MIO-AL-TOT).
023300     MOVE DD-ID                      TO
023400          MIO-AL-DEVICE-DATA-ID (MIO-AL-TOT).
023500     MOVE LK-TIMESTAMP-RUN           TO
023600          MIO-AL-TIMESTAMP (MIO-AL-TOT).
023700
023800 4000-EXIT-I.
023900     EXIT.
024000
024100*
024200* --- ERRORI DI RUNTIME ---
024300 9100-RAISE-CALL-ERROR.
024400     MOVE 30                          TO MR-RESULT.
024500     STRING 'CALL for program '       DELIMITED BY SIZE
024600            WK-PGM-EVALUATOR          DELIMITED BY SIZE
024700            ' raised an exception'    DELIMITED BY SIZE
024800       INTO MR-DESCRIPTION.
024900
025000 9100-EXIT-I.
025100     EXIT.
025200
025300*
025400 9200-CHECK-CALL-RESULT.
025500*    se X61E001 torna in errore il risultato resta valorizzato: le
025600*    PERFORM di livello superiore smettono di iterare su MR-OK
025700     CONTINUE.
025800
025900 9200-EXIT-I.
026000     EXIT.
026100
026200*
026300 9300-RAISE-TROPPI-ALLARMI.
026400*    non dovrebbe mai scattare: MIO-AL-MAX e' dimensionata sul caso
026500*    limite (vedi X61MIO) - se scatta, la tabella regole e' stata
026600*    fatta crescere oltre RT-MAX senza adeguare X61MIO in coppia
026700     MOVE 32                          TO MR-RESULT.
026800     MOVE SPACE                       TO MR-DESCRIPTION.
026900     STRING 'PACCHETTO HA SUPERATO IL MASSIMO ALLARMI GESTIBILI'
027000                                       DELIMITED BY SIZE
027100       INTO MR-DESCRIPTION.
027200
027300 9300-EXIT-I.
027400     EXIT.
