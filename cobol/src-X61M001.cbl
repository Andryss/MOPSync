000100 CBL OPT(2) DYNAM
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. X61M001.
000400 AUTHOR.     ALAIMO.
000500 INSTALLATION. CED - DIREZIONE SISTEMI INFORMATIVI.
000600 DATE-WRITTEN. 10/05/1989.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO - VIETATA LA DIVULGAZIONE ESTERNA.
000900*----------------------------------------------------------------
001000* X61M001 - Manutenzione catalogo regole MOPSYNC
001100* MI2457.MOPSYNC.RULEENG.MANUT
001200* **++ carica il catalogo regole (RULEFILE) in memoria, applica le
001300* transazioni di manutenzione lette da RULETRAN (aggiunta, lettura,
001400* elenco con filtro facoltativo, modifica, cancellazione) e
001500* riscrive RULEFILE aggiornato a fine
001600* elaborazione. Sul modello della suite X60DTS01 (lettura
001700* sequenziale, CALL/EVALUATE per transazione, tallies e recap),
001800* qui senza alcun CALL: le operazioni sono svolte direttamente
001900* sulla tabella X61MRT tenuta in memoria.
002000*----------------------------------------------------------------
002100*  STORIA DELLE MODIFICHE
002200*  DATA       AUTORE   RICH.     DESCRIZIONE
002300*  ---------- -------- --------- --------------------------------
002400*  10/05/1989 ALAIMO   SVIL-0005 PRIMA STESURA DEL PROGRAMMA
002500*  10/05/1989 ALAIMO   SVIL-0005 IMPLEMENTATE AGGIUNTA E LETTURA
002600*  21/08/1990 ALAIMO   SVIL-0061 IMPLEMENTATI ELENCO CON FILTRO,
002700*                                MODIFICA E CANCELLAZIONE
002800*  17/12/1990 ALAIMO   MAN -0090 AGGIUNTO ERRORE "RULE NOT FOUND"
002900*                                PER MODIFICA/CANCELLAZIONE DI ID
003000*                                INESISTENTE
003100*  09/08/1993 CONTI    MAN -0140 CORRETTO LO SCORRIMENTO DELLA
003200*                                TABELLA DOPO UNA CANCELLAZIONE
003300*                                (RIMANEVA UNO SLOT DUPLICATO)
003400*  19/09/1994 FERRARI  SVIL-0205 AGGIUNTO CONTROLLO SUPERAMENTO
003500*                                MASSIMO REGOLE DI CATALOGO
003600*  27/01/1996 CONTI    MAN -0192 RIVISTI I MESSAGGI A VIDEO PER
003700*                                UNIFORMARLI AGLI ALTRI MODULI X61
003800*  08/07/1998 BIANCHI  MAN -0237 VERIFICA ANNO 2000: PROGRAMMA NON
003900*                                TRATTA DATE - NESSUNA MODIFICA DI
004000*                                CODICE NECESSARIA, SOLO CHIUSURA
004100*                                SCHEDA DI VERIFICA
004200*  11/05/2001 RUSSO    MAN -0264 PICCOLA REVISIONE COMMENTI
004300*----------------------------------------------------------------
004400 ENVIRONMENT DIVISION.
004500*
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.    IBM-370.
004800 OBJECT-COMPUTER.    IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT RULEFILE                  ASSIGN TO RULEFILE
005500                                      FILE STATUS RULEFILE-FS.
005600     SELECT RULETRAN                  ASSIGN TO RULETRAN
005700                                      FILE STATUS RULETRAN-FS.
005800**
005900 DATA DIVISION.
006000*
006100 FILE SECTION.
006200 FD RULEFILE                    RECORDING F.
006300 COPY X61MRU.
006400
006500 FD RULETRAN                    RECORDING F.
006600 COPY X61MTX.
006700
006800 WORKING-STORAGE SECTION.
006900 01 WK-LETTERALI.
007000   03 WK-CAUSALE-NON-TROVATA    PIC X(30)
007100                               VALUE 'RULE NOT FOUND'.
007200   03 WK-CAUSALE-CATALOGO-PIENO PIC X(30)
007300                               VALUE 'RULE CATALOGUE IS FULL'.
007400   03 FILLER                   PIC X(08) VALUE SPACE.
007500
007600 COPY X61MRT.
007700
007800 LOCAL-STORAGE SECTION.
007900 01 LS-CONTATORI.
008000   03 WS-RIGA-IDX                PIC 9(9) COMP VALUE ZERO.
008100   03 WS-RIGA-IDX-D              PIC 9(9) VALUE ZERO.
008200   03 WS-RIGA-IDX-X REDEFINES WS-RIGA-IDX-D
008300                               PIC X(9).
008400   03 TRANS-CTR                 PIC S9(9) COMP VALUE ZERO.
008500   03 TRANS-CTR-D                PIC S9(9) VALUE ZERO.
008600   03 TRANS-CTR-X REDEFINES TRANS-CTR-D
008700                               PIC X(9).
008800   03 TRANS-OK-CTR               PIC S9(9) COMP VALUE ZERO.
008900   03 TRANS-ERR-CTR              PIC S9(9) COMP VALUE ZERO.
009000   03 TRANS-ERR-CTR-D            PIC S9(9) VALUE ZERO.
009100   03 TRANS-ERR-CTR-X REDEFINES TRANS-ERR-CTR-D
009200                               PIC X(9).
009300
009400 01 LS-RICERCA.
009500   03 LS-TROVATA                PIC X(1) VALUE 'N'.
009600     88 LS-REGOLA-TROVATA              VALUE 'Y'.
009700     88 LS-REGOLA-NON-TROVATA          VALUE 'N'.
009800   03 FILLER                   PIC X(03) VALUE SPACE.
009900
010000 01 LS-FILE-STATUSES.
010100   03 RULEFILE-FS               PIC X(2).
010200     88 RULEFILE-OK                VALUE '00'.
010300     88 RULEFILE-EOF               VALUE '10'.
010400   03 RULETRAN-FS               PIC X(2).
010500     88 RULETRAN-OK                VALUE '00'.
010600     88 RULETRAN-EOF               VALUE '10'.
010700
010800**
010900 PROCEDURE DIVISION.
011000*
011100 MAIN.
011200     DISPLAY ' ************** X61M001 START **************'.
011300
011400     PERFORM 1000-CARICA-CATALOGO-I THRU 1000-EXIT-I.
011500
011600     PERFORM 2000-APRI-RULETRAN-I THRU 2000-EXIT-I.
011700     PERFORM 2100-LEGGI-RULETRAN-I THRU 2100-EXIT-I.
011800
011900     PERFORM 3000-ESEGUI-TRANSAZIONE-I THRU 3000-EXIT-I
012000        UNTIL RULETRAN-EOF.
012100
012200     PERFORM 2200-CHIUDI-RULETRAN-I THRU 2200-EXIT-I.
012300
012400     PERFORM 8000-RISCRIVI-CATALOGO-I THRU 8000-EXIT-I.
012500
012600     PERFORM 9000-STAMPA-RIEPILOGO-I THRU 9000-EXIT-I.
012700
012800     DISPLAY ' *************** X61M001 END ***************'.
012900
013000     IF TRANS-ERR-CTR NOT EQUAL ZERO
013100        MOVE 12                     TO RETURN-CODE
013200     END-IF.
013300
013400     GOBACK.
013500
013600*
013700 1000-CARICA-CATALOGO-I.
013800
013900     MOVE ZERO                        TO RT-TOT.
014000
014100     OPEN INPUT RULEFILE.
014200
014300     IF NOT RULEFILE-OK
014400        DISPLAY 'RULEFILE OPEN ERROR - FS: ' RULEFILE-FS
014500        PERFORM 9900-ABORT-I THRU 9900-EXIT-I
014600     END-IF.
014700
014800     PERFORM 1100-LEGGI-RULEFILE-I THRU 1100-EXIT-I.
014900
015000     PERFORM 1120-ACCUMULA-REGOLA-I THRU 1120-EXIT-I
015100        UNTIL RULEFILE-EOF.
015200
015300     CLOSE RULEFILE.
015400
015500 1000-EXIT-I.
015600     EXIT.
015700
015800*
015900 1100-LEGGI-RULEFILE-I.
016000     READ RULEFILE.
016100
016200     IF NOT RULEFILE-OK AND NOT RULEFILE-EOF
016300        DISPLAY 'RULEFILE READ ERROR - FS: ' RULEFILE-FS
016400        PERFORM 9900-ABORT-I THRU 9900-EXIT-I
016500     END-IF.
016600
016700 1100-EXIT-I.
016800     EXIT.
016900
017000*
017100 1120-ACCUMULA-REGOLA-I.
017200     ADD 1                         TO RT-TOT.
017300     IF RT-TOT GREATER THAN RT-MAX
017400        DISPLAY 'RULEFILE CONTAINS MORE RULES THAN RT-MAX'
017500        PERFORM 9900-ABORT-I THRU 9900-EXIT-I
017600     END-IF.
017700     MOVE X61-RU-RECORD            TO RT-EL (RT-TOT).
017800     PERFORM 1100-LEGGI-RULEFILE-I THRU 1100-EXIT-I.
017900
018000 1120-EXIT-I.
018100     EXIT.
018200
018300*
018400 2000-APRI-RULETRAN-I.
018500     OPEN INPUT RULETRAN.
018600
018700     IF NOT RULETRAN-OK
018800        DISPLAY 'RULETRAN OPEN ERROR - FS: ' RULETRAN-FS
018900        PERFORM 9900-ABORT-I THRU 9900-EXIT-I
019000     END-IF.
019100
019200 2000-EXIT-I.
019300     EXIT.
019400
019500*
019600 2100-LEGGI-RULETRAN-I.
019700     READ RULETRAN.
019800
019900     IF NOT RULETRAN-OK AND NOT RULETRAN-EOF
020000        DISPLAY 'RULETRAN READ ERROR - FS: ' RULETRAN-FS
020100        PERFORM 9900-ABORT-I THRU 9900-EXIT-I
020200     END-IF.
020300
020400 2100-EXIT-I.
020500     EXIT.
020600
020700*
020800 2200-CHIUDI-RULETRAN-I.
020900     CLOSE RULETRAN.
021000
021100     IF NOT RULETRAN-OK
021200        DISPLAY 'RULETRAN CLOSE ERROR - FS: ' RULETRAN-FS
021300        PERFORM 9900-ABORT-I THRU 9900-EXIT-I
021400     END-IF.
021500
021600 2200-EXIT-I.
021700     EXIT.
021800
021900*
022000 3000-ESEGUI-TRANSAZIONE-I.
022100
022200     ADD 1                            TO TRANS-CTR.
022300
022400     EVALUATE TRUE
022500        WHEN TX-ADD
022600           PERFORM 4000-AGGIUNGI-I THRU 4000-EXIT-I
022700        WHEN TX-GET
022800           PERFORM 5000-LEGGI-I THRU 5000-EXIT-I
022900        WHEN TX-LIST
023000           PERFORM 6000-ELENCA-I THRU 6000-EXIT-I
023100        WHEN TX-UPDATE
023200           PERFORM 7000-MODIFICA-I THRU 7000-EXIT-I
023300        WHEN TX-DELETE
023400           PERFORM 7500-CANCELLA-I THRU 7500-EXIT-I
023500        WHEN OTHER
023600           DISPLAY 'TX-CODE NON RICONOSCIUTO: ' TX-CODE
023700           ADD 1                      TO TRANS-ERR-CTR
023800     END-EVALUATE.
023900
024000     PERFORM 2100-LEGGI-RULETRAN-I    THRU 2100-EXIT-I.
024100
024200 3000-EXIT-I.
024300     EXIT.
024400
024500*
024600 4000-AGGIUNGI-I.
024700
024800     IF RT-TOT GREATER THAN OR EQUAL TO RT-MAX
024900        DISPLAY WK-CAUSALE-CATALOGO-PIENO
025000        ADD 1                         TO TRANS-ERR-CTR
025100        GO TO 4000-EXIT-I
025200     END-IF.
025300
025400     ADD 1                            TO RT-TOT.
025500     MOVE TX-RULE-ID                  TO RT-RULE-ID (RT-TOT).
025600     MOVE TX-DEVICE-ID                TO RT-DEVICE-ID (RT-TOT).
025700     MOVE TX-METRIC-NAME              TO RT-METRIC-NAME (RT-TOT).
025800     MOVE TX-TYPE                     TO RT-TYPE (RT-TOT).
025900     MOVE TX-TIMES                    TO RT-TIMES (RT-TOT).
026000     MOVE TX-INNER-TYPE               TO RT-INNER-TYPE (RT-TOT).
026100     MOVE TX-VAL-TYPE                 TO RT-VAL-TYPE (RT-TOT).
026200     MOVE TX-VAL-NUM                  TO RT-VAL-NUM (RT-TOT).
026300     MOVE TX-VAL-STR                  TO RT-VAL-STR (RT-TOT).
026400
026500     ADD 1                            TO TRANS-OK-CTR.
026600     DISPLAY 'RULE ADDED: ' TX-RULE-ID.
026700
026800 4000-EXIT-I.
026900     EXIT.
027000
027100*
027200 5000-LEGGI-I.
027300
027400     PERFORM 9100-CERCA-PER-ID-I THRU 9100-EXIT-I.
027500
027600     IF LS-REGOLA-TROVATA
027700        ADD 1                        TO TRANS-OK-CTR
027800        DISPLAY 'RULE: '     RT-RULE-ID (WS-RIGA-IDX)
027900                ' DEVICE: '  RT-DEVICE-ID (WS-RIGA-IDX)
028000                ' METRIC: '  RT-METRIC-NAME (WS-RIGA-IDX)
028100                ' TYPE: '    RT-TYPE (WS-RIGA-IDX)
028200     ELSE
028300        PERFORM 9200-RULE-NOT-FOUND-I THRU 9200-EXIT-I
028400     END-IF.
028500
028600 5000-EXIT-I.
028700     EXIT.
028800
028900*
029000 6000-ELENCA-I.
029100
029200     PERFORM 6100-ELENCA-REGOLA-I THRU 6100-EXIT-I
029300        VARYING WS-RIGA-IDX FROM 1 BY 1
029400        UNTIL WS-RIGA-IDX GREATER THAN RT-TOT.
029500
029600     ADD 1                            TO TRANS-OK-CTR.
029700
029800 6000-EXIT-I.
029900     EXIT.
030000
030100*
030200 6100-ELENCA-REGOLA-I.
030300
030400     IF (TX-FILTER-DEVICE-ID EQUAL SPACE
030500         OR TX-FILTER-DEVICE-ID EQUAL RT-DEVICE-ID (WS-RIGA-IDX))
030600     AND (TX-FILTER-METRIC-NAME EQUAL SPACE
030700         OR TX-FILTER-METRIC-NAME EQUAL
030800            RT-METRIC-NAME (WS-RIGA-IDX))
030900        DISPLAY 'RULE: '     RT-RULE-ID (WS-RIGA-IDX)
031000                ' DEVICE: '  RT-DEVICE-ID (WS-RIGA-IDX)
031100                ' METRIC: '  RT-METRIC-NAME (WS-RIGA-IDX)
031200                ' TYPE: '    RT-TYPE (WS-RIGA-IDX)
031300     END-IF.
031400
031500 6100-EXIT-I.
031600     EXIT.
031700
031800*
031900 7000-MODIFICA-I.
032000
032100     PERFORM 9100-CERCA-PER-ID-I THRU 9100-EXIT-I.
032200
032300     IF LS-REGOLA-TROVATA
032400        MOVE TX-DEVICE-ID        TO RT-DEVICE-ID (WS-RIGA-IDX)
032500        MOVE TX-METRIC-NAME      TO RT-METRIC-NAME (WS-RIGA-IDX)
032600        MOVE TX-TYPE             TO RT-TYPE (WS-RIGA-IDX)
032700        MOVE TX-TIMES            TO RT-TIMES (WS-RIGA-IDX)
032800        MOVE TX-INNER-TYPE       TO RT-INNER-TYPE (WS-RIGA-IDX)
032900        MOVE TX-VAL-TYPE         TO RT-VAL-TYPE (WS-RIGA-IDX)
033000        MOVE TX-VAL-NUM          TO RT-VAL-NUM (WS-RIGA-IDX)
033100        MOVE TX-VAL-STR          TO RT-VAL-STR (WS-RIGA-IDX)
033200        ADD 1                    TO TRANS-OK-CTR
033300        DISPLAY 'RULE UPDATED: ' TX-RULE-ID
033400     ELSE
033500        PERFORM 9200-RULE-NOT-FOUND-I THRU 9200-EXIT-I
033600     END-IF.
033700
033800 7000-EXIT-I.
033900     EXIT.
034000
034100*
034200 7500-CANCELLA-I.
034300
034400     PERFORM 9100-CERCA-PER-ID-I THRU 9100-EXIT-I.
034500
034600     IF LS-REGOLA-TROVATA
034700        PERFORM 7600-COMPATTA-TABELLA-I THRU 7600-EXIT-I
034800        SUBTRACT 1                   FROM RT-TOT
034900        ADD 1                        TO TRANS-OK-CTR
035000        DISPLAY 'RULE DELETED: ' TX-RULE-ID
035100     ELSE
035200        PERFORM 9200-RULE-NOT-FOUND-I THRU 9200-EXIT-I
035300     END-IF.
035400
035500 7500-EXIT-I.
035600     EXIT.
035700
035800*
035900 7600-COMPATTA-TABELLA-I.
036000*    chiude il vuoto lasciato dalla regola cancellata scalando di
036100*    una posizione tutte le regole successive
036200     PERFORM 7610-SPOSTA-RIGA-I THRU 7610-EXIT-I
036300        VARYING WS-RIGA-IDX FROM WS-RIGA-IDX BY 1
036400        UNTIL WS-RIGA-IDX GREATER THAN OR EQUAL TO RT-TOT.
036500
036600 7600-EXIT-I.
036700     EXIT.
036800
036900*
037000 7610-SPOSTA-RIGA-I.
037100     MOVE RT-EL (WS-RIGA-IDX + 1)     TO RT-EL (WS-RIGA-IDX).
037200
037300 7610-EXIT-I.
037400     EXIT.
037500
037600*
037700 8000-RISCRIVI-CATALOGO-I.
037800
037900     OPEN OUTPUT RULEFILE.
038000
038100     IF NOT RULEFILE-OK
038200        DISPLAY 'RULEFILE OPEN (OUTPUT) ERROR - FS: ' RULEFILE-FS
038300        PERFORM 9900-ABORT-I THRU 9900-EXIT-I
038400     END-IF.
038500
038600     PERFORM 8100-SCRIVI-RIGA-I THRU 8100-EXIT-I
038700        VARYING WS-RIGA-IDX FROM 1 BY 1
038800        UNTIL WS-RIGA-IDX GREATER THAN RT-TOT.
038900
039000     CLOSE RULEFILE.
039100
039200 8000-EXIT-I.
039300     EXIT.
039400
039500*
039600 8100-SCRIVI-RIGA-I.
039700     MOVE RT-EL (WS-RIGA-IDX)         TO X61-RU-RECORD.
039800     WRITE X61-RU-RECORD.
039900
040000     IF NOT RULEFILE-OK
040100        DISPLAY 'RULEFILE WRITE ERROR - FS: ' RULEFILE-FS
040200        PERFORM 9900-ABORT-I THRU 9900-EXIT-I
040300     END-IF.
040400
040500 8100-EXIT-I.
040600     EXIT.
040700
040800*
040900 9000-STAMPA-RIEPILOGO-I.
041000     DISPLAY ' '.
041100     DISPLAY '************* RECAP MANUTENZIONE ***********'.
041200     DISPLAY '* TRANSAZIONI LETTE: ' TRANS-CTR.
041300     DISPLAY '* ESEGUITE OK:       ' TRANS-OK-CTR.
041400     DISPLAY '* IN ERRORE:         ' TRANS-ERR-CTR.
041500     DISPLAY '* REGOLE A CATALOGO: ' RT-TOT.
041600     DISPLAY '********************************************'.
041700     DISPLAY ' '.
041800
041900 9000-EXIT-I.
042000     EXIT.
042100
042200*
042300 9100-CERCA-PER-ID-I.
042400     MOVE 'N'                         TO LS-TROVATA.
042500
042600     PERFORM 9110-CONFRONTA-RIGA-I THRU 9110-EXIT-I
042700        VARYING WS-RIGA-IDX FROM 1 BY 1
042800        UNTIL WS-RIGA-IDX GREATER THAN RT-TOT
042900        OR LS-REGOLA-TROVATA.
043000
043100*    la PERFORM VARYING incrementa l'indice anche nel giro in cui
043200*    la regola e' stata trovata: un passo indietro lo riallinea
043300*    alla riga effettivamente confrontata
043400     IF LS-REGOLA-TROVATA
043500        SUBTRACT 1                   FROM WS-RIGA-IDX
043600     END-IF.
043700
043800 9100-EXIT-I.
043900     EXIT.
044000
044100*
044200 9110-CONFRONTA-RIGA-I.
044300     IF RT-RULE-ID (WS-RIGA-IDX) EQUAL TX-RULE-ID
044400        MOVE 'Y'                     TO LS-TROVATA
044500     END-IF.
044600
044700 9110-EXIT-I.
044800     EXIT.
044900
045000*
045100* --- ERRORI DI MANUTENZIONE ---
045200 9200-RULE-NOT-FOUND-I.
045300     DISPLAY WK-CAUSALE-NON-TROVATA ': ' TX-RULE-ID.
045400     ADD 1                            TO TRANS-ERR-CTR.
045500
045600 9200-EXIT-I.
045700     EXIT.
045800
045900*
046000* --- ERRORI DI RUNTIME ---
046100 9900-ABORT-I.
046200     MOVE 16                          TO RETURN-CODE.
046300     GOBACK.
046400
046500 9900-EXIT-I.
046600     EXIT.
