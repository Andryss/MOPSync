000100      * **++ X61MTR - RICHIESTA DI RISOLUZIONE TEMPLATE METRICHE (TMPLREQ)
000200      * Una riga per richiesta letta da X61B002: nome template oppure
000300      * definizioni manuali di metrica, con l'esito atteso, sul modello
000400      * del record di collaudo TCIN-REC di X60DTS01, adattato alle
000500      * metriche dei dispositivi IoT.
000600      *
000700       01 X61-TR-RECORD.
000800         03 TR-TEMPLATE-NAME           PIC X(10).
000900         03 TR-MANUAL-COUNT            PIC 9(1).
001000         03 TR-MANUAL-TB.
001100           05 TR-MANUAL OCCURS 4 TIMES
001200                         INDEXED BY TR-MAN-IDX.
001300             10 TR-MAN-METRIC          PIC X(10).
001400             10 TR-MAN-TYPE            PIC X(1).
001500             10 TR-MAN-MIN             SIGN LEADING SEPARATE
001600                                        PIC S9(7)V9(4).
001700             10 TR-MAN-MAX             SIGN LEADING SEPARATE
001800                                        PIC S9(7)V9(4).
001900             10 TR-MAN-VALUES          PIC X(60).
002000         03 TR-EXPECTED-RESULT         PIC X(1).
002100           88 TR-EXPECT-OK                    VALUE 'P'.
002200           88 TR-EXPECT-ERROR                 VALUE 'F'.
002300         03 TR-EXPECTED-REASON         PIC X(30).
002400         03 FILLER                     PIC X(05) VALUE SPACE.
