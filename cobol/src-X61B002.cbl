000100 CBL OPT(2) DYNAM
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. X61B002.
000400 AUTHOR.     ALAIMO.
000500 INSTALLATION. CED - DIREZIONE SISTEMI INFORMATIVI.
000600 DATE-WRITTEN. 04/05/1989.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO - VIETATA LA DIVULGAZIONE ESTERNA.
000900*----------------------------------------------------------------
001000* X61B002 - Suite di collaudo di X61T001
001100* MI2457.MOPSYNC.RULEENG.XUNIT
001200* **++ legge una serie di richieste di risoluzione template da
001300* TMPLREQ, invoca X61T001 per ciascuna e confronta l'esito ottenuto
001400* con quello atteso nella scheda di collaudo, sul modello della
001500* suite di collaudo X60DTS01.
001600*----------------------------------------------------------------
001700*  STORIA DELLE MODIFICHE
001800*  DATA       AUTORE   RICH.     DESCRIZIONE
001900*  ---------- -------- --------- --------------------------------
002000*  04/05/1989 ALAIMO   SVIL-0004 PRIMA STESURA DEL PROGRAMMA
002100*  17/12/1990 ALAIMO   MAN -0089 ALLINEATA AL NUOVO CONTROLLO
002200*                                "METRICHE RICHIESTE" DI X61T001
002300*  22/06/1991 ALAIMO   MAN -0105 ALLINEATO IL FORMATO DELL'AREA
002400*                                MR AL NUOVO STANDARD DI CED
002500*  19/09/1994 FERRARI  SVIL-0204 ESTESA LA SCHEDA DI COLLAUDO AL
002600*                                TEMPLATE LAMP
002700*  27/01/1996 CONTI    MAN -0191 TOLTO L'USO DI FUNCTION TRIM NELLA
002800*                                STAMPA DEL RISULTATO (VIETATO DALLO
002900*                                STANDARD DI CODIFICA CED)
003000*  08/07/1998 BIANCHI  MAN -0236 VERIFICA ANNO 2000: PROGRAMMA NON
003100*                                TRATTA DATE - NESSUNA MODIFICA DI
003200*                                CODICE NECESSARIA, SOLO CHIUSURA
003300*                                SCHEDA DI VERIFICA
003400*  11/05/2001 RUSSO    MAN -0263 PICCOLA REVISIONE COMMENTI
003450*  09/09/2005 MARINO   MAN -0320 RISTRUTTURATO IL CONTROLLO DI
003460*                                PROGRAMMA A PARAGRAFI NUMERATI
003470*                                (PERFORM ... THRU ... -EXIT-I),
003480*                                COME NEGLI ALTRI MODULI X61 -
003490*                                NESSUNA MODIFICA DI LOGICA
003500*----------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700*
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.    IBM-370.
004000 OBJECT-COMPUTER.    IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT TMPLREQ                   ASSIGN TO TMPLREQ
004700                                      FILE STATUS TMPLREQ-FS.
004800**
004900 DATA DIVISION.
005000*
005100 FILE SECTION.
005200 FD TMPLREQ                     RECORDING F.
005300 COPY X61MTR.
005400
005500 WORKING-STORAGE SECTION.
005600 01 WK-LETTERALI.
005700   03 CC-RISOLUTORE-TEMPLATE    PIC X(08) VALUE 'X61T001'.
005800   03 FILLER                   PIC X(12) VALUE SPACE.
005900
006000 COPY X61MCR.
006100
006200 01 LK-RISULTATO-COLLAUDO.
006300   03 LK-OUT-COUNT               PIC 9(1) COMP VALUE ZERO.
006400   03 LK-OUT-COUNT-D             PIC 9(1) VALUE ZERO.
006500   03 LK-OUT-COUNT-X REDEFINES LK-OUT-COUNT-D
006600                               PIC X(1).
006700   03 FILLER                   PIC X(04) VALUE SPACE.
006800   03 LK-OUT-TB.
006900     05 LK-OUT-EL OCCURS 4 TIMES
007000                   INDEXED BY LK-OUT-IDX.
007100       10 LK-OUT-METRIC        PIC X(10).
007200       10 LK-OUT-TYPE          PIC X(1).
007300       10 LK-OUT-MIN           SIGN LEADING SEPARATE
007400                               PIC S9(7)V9(4).
007500       10 LK-OUT-MAX           SIGN LEADING SEPARATE
007600                               PIC S9(7)V9(4).
007700       10 LK-OUT-VALUES        PIC X(60).
007800
007900*
008000 LOCAL-STORAGE SECTION.
008100 01 LS-TEST-CASE-SWITCH       PIC X(1).
008200   88 TEST-CASE-PASSED          VALUE 'P'.
008300   88 TEST-CASE-FAILED          VALUE 'F'.
008400
008500 01 LS-COUNTERS.
008600   03 TEST-CASE-CTR           PIC S9(9) COMP VALUE ZERO.
008700   03 TEST-CASE-PASSED-CTR    PIC S9(9) COMP VALUE ZERO.
008800   03 TEST-CASE-PASSED-CTR-D  PIC S9(9) VALUE ZERO.
008900   03 TEST-CASE-PASSED-CTR-X REDEFINES TEST-CASE-PASSED-CTR-D
009000                               PIC X(9).
009100   03 TEST-CASE-FAILED-CTR    PIC S9(9) COMP VALUE ZERO.
009200   03 TEST-CASE-CTR-D          PIC S9(9) VALUE ZERO.
009300   03 TEST-CASE-CTR-X REDEFINES TEST-CASE-CTR-D
009400                               PIC X(9).
009500
009600 01 LS-FILE-STATUSES.
009700   03 TMPLREQ-FS               PIC X(2).
009800     88 TMPLREQ-OK                VALUE '00'.
009900     88 TMPLREQ-EOF               VALUE '10'.
010000
010100**
010200 PROCEDURE DIVISION.
010300*
010400 MAIN.
010500     DISPLAY ' ************** X61B002 START **************'.
010600
010700     PERFORM 1000-INICIO-I THRU 1000-EXIT-I.
010800
010900     PERFORM 2000-ESEGUI-CASO-I THRU 2000-EXIT-I
011000        UNTIL TMPLREQ-EOF.
011100
011200     PERFORM 5000-FINAL-I THRU 5000-EXIT-I.
011300
011400     PERFORM 6000-STATISTICHE-I THRU 6000-EXIT-I.
011500
011600     DISPLAY ' *************** X61B002 END ***************'.
011700
011800     IF TEST-CASE-FAILED-CTR NOT EQUAL ZERO
011900        MOVE 12                     TO RETURN-CODE
012000     END-IF.
012100
012200     GOBACK.
012300
012400*
012500 1000-INICIO-I.
012600     OPEN INPUT TMPLREQ.
012700
012800     IF NOT TMPLREQ-OK
012900        DISPLAY 'TMPLREQ OPEN ERROR - FS: ' TMPLREQ-FS
013000        PERFORM 9900-ABORT-I           THRU 9900-EXIT-I
013100     END-IF.
013200
013300     PERFORM 1100-LEGGI-TMPLREQ-I      THRU 1100-EXIT-I.
013400
013500 1000-EXIT-I.
013600     EXIT.
013700
013800*
013900 1100-LEGGI-TMPLREQ-I.
014000     READ TMPLREQ.
014100
014200     IF NOT TMPLREQ-OK AND NOT TMPLREQ-EOF
014300        DISPLAY 'TMPLREQ READ ERROR - FS: ' TMPLREQ-FS
014400        PERFORM 9900-ABORT-I           THRU 9900-EXIT-I
014500     END-IF.
014600
014700 1100-EXIT-I.
014800     EXIT.
014900
015000*
015100 2000-ESEGUI-CASO-I.
015200     ADD 1                          TO TEST-CASE-CTR.
015300
015400     MOVE ZERO                      TO MR-RESULT.
015500     MOVE SPACE                     TO MR-DESCRIPTION.
015600     MOVE SPACE                     TO MR-POSITION.
015700     INITIALIZE LK-RISULTATO-COLLAUDO.
015800
015900     CALL CC-RISOLUTORE-TEMPLATE USING X61-TR-RECORD
016000                                       LK-RISULTATO-COLLAUDO
016100                                       MR
016200              ON EXCEPTION PERFORM 9100-RAISE-CALL-ERROR
016300                                     THRU 9100-EXIT-I
016400          NOT ON EXCEPTION PERFORM 2100-VERIFICA-ESITO-I
016500                                     THRU 2100-EXIT-I
016600     END-CALL.
016700
016800     PERFORM 1100-LEGGI-TMPLREQ-I      THRU 1100-EXIT-I.
016900
017000 2000-EXIT-I.
017100     EXIT.
017200
017300*
017400 2100-VERIFICA-ESITO-I.
017500     SET TEST-CASE-FAILED           TO TRUE.
017600
017700     EVALUATE TRUE
017800        WHEN TR-EXPECT-OK
017900           IF MR-OK
018000              SET TEST-CASE-PASSED  TO TRUE
018100           END-IF
018200        WHEN TR-EXPECT-ERROR
018300           IF NOT MR-OK
018400              SET TEST-CASE-PASSED  TO TRUE
018500           END-IF
018600     END-EVALUATE.
018700
018800     PERFORM 2200-MOSTRA-ESITO-I       THRU 2200-EXIT-I.
018900
019000 2100-EXIT-I.
019100     EXIT.
019200
019300*
019400 2200-MOSTRA-ESITO-I.
019500     IF TEST-CASE-PASSED
019600        ADD 1                       TO TEST-CASE-PASSED-CTR
019700        DISPLAY '---> TEST CASE ' TEST-CASE-CTR ' -PASSED-'
019800     ELSE
019900        ADD 1                       TO TEST-CASE-FAILED-CTR
020000        DISPLAY ' '
020100        DISPLAY '!!-> TEST CASE ' TEST-CASE-CTR ' -FAILED- <-!!'
020200        DISPLAY TR-TEMPLATE-NAME
020300                ' - EXPECTED ' TR-EXPECTED-RESULT
020400                ' - ACTUAL RESULT: ' MR-RESULT
020500        IF MR-RESULT NOT EQUAL ZERO
020600           DISPLAY 'AT POSITION: ' MR-POSITION
020700           DISPLAY 'DESCRIPTION: ' MR-DESCRIPTION
020800        END-IF
020900        DISPLAY ' '
021000     END-IF.
021100
021200 2200-EXIT-I.
021300     EXIT.
021400
021500*
021600 5000-FINAL-I.
021700     CLOSE TMPLREQ.
021800
021900     IF NOT TMPLREQ-OK
022000        DISPLAY 'TMPLREQ CLOSE ERROR - FS: ' TMPLREQ-FS
022100        PERFORM 9900-ABORT-I           THRU 9900-EXIT-I
022200     END-IF.
022300
022400 5000-EXIT-I.
022500     EXIT.
022600
022700*
022800 6000-STATISTICHE-I.
022900     DISPLAY ' '.
023000     DISPLAY '************* TEST SUITE RECAP *************'.
023100     DISPLAY '* TEST CASES: ' TEST-CASE-CTR.
023200     DISPLAY '* PASSED:     ' TEST-CASE-PASSED-CTR.
023300     DISPLAY '* FAILED:     ' TEST-CASE-FAILED-CTR.
023400     DISPLAY '********************************************'.
023500     DISPLAY ' '.
023600
023700 6000-EXIT-I.
023800     EXIT.
023900
024000*
024100* --- ERRORI DI RUNTIME ---
024200 9100-RAISE-CALL-ERROR.
024300     DISPLAY 'CALL EXCEPTION WHEN CALLING ' CC-RISOLUTORE-TEMPLATE.
024400     PERFORM 9900-ABORT-I              THRU 9900-EXIT-I.
024500
024600 9100-EXIT-I.
024700     EXIT.
024800
024900*
025000 9900-ABORT-I.
025100     MOVE 8                         TO RETURN-CODE.
025200     GOBACK.
025300
025400 9900-EXIT-I.
025500     EXIT.
